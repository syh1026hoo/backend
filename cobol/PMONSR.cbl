000100*****************************************************************
000200* PMONSR  --  WATCHLIST PRICE-MONITORING ALERT SWEEP
000300*---------------------------------------------------------------
000400* NIGHTLY/INTRADAY BATCH SWEEP OF EVERY ALERT-CONDITION ROW.  FOR
000500* EACH ACTIVE CONDITION WHOSE PARENT WATCHLIST ITEM IS ACTIVE AND
000600* NOTIFICATION-ENABLED, LOOKS UP THE LATEST ETF-INFO PRICE (VIA
000700* ETFLKUP), APPLIES THE 1-HOUR DEDUP GUARD, EVALUATES THE RULE
000800* FOR THE CONDITION'S TYPE, AND WRITES ONE ALERT-OUT ROW PER
000900* FIRING CONDITION.  THE FULL CONDITION EXTRACT IS REWRITTEN TO
001000* ALERT-CONDITION-OUT WITH UPDATED LAST-TRIGGERED-TS/BASE-PRICE.
001100*
001200* REPLACES THE OLD INDEXED CUST-FILE READ/REWRITE LOGIC - ALL
001300* FILES HERE ARE SEQUENTIAL, SO THE WATCHLIST JOIN IS DONE
001400* THROUGH AN IN-STORAGE TABLE AND THE CONDITION UPDATE IS DONE
001500* AS AN OLD-EXTRACT-IN / NEW-EXTRACT-OUT PASS, NOT A REWRITE.
001600*---------------------------------------------------------------
001700* 1993-04-10 RPB  NEW PROGRAM FOR ETF WATCHLIST PROJECT REQ 4420
001800* 1993-04-10 RPB  ADAPTED FROM BUYSR CUST-FILE UPDATE LOGIC,
001900*                 TUXEDO/TPCALL REMOVED, ETFLKUP CALLED DIRECT
002000* 1994-07-02 RPB  BASE-PRICE FALLBACK NOW USES ETF VS-AMT PER
002100*                 FEED LAYOUT CHANGE REQ 4477
002200* 1995-09-30 DLW  ADDED 1-HOUR DEDUP GUARD ON LAST-TRIGGERED-TS
002300*                 REQ 4502
002400* 1997-02-18 DLW  PRIORITY BANDS REVISED TO 4-TIER SCALE (WAS
002500*                 3-TIER) PER RISK OFFICE REQUEST REQ 4588
002600* 1999-08-03 KMS  WATCHLIST TABLE SIZE RAISED 2000 TO 5000 ROWS,
002700*                 PRODUCTION VOLUME OUTGREW ORIGINAL SIZING
002800*                 REQ 4690
002900* 2002-11-09 KMS  Y2K REMEDIATION - ACCEPT FROM DATE NOW RUN
003000*                 THROUGH CENTURY-WINDOW LOGIC IN 060-GET-NOW
003100*                 BEFORE BUILDING WS-NOW-TS, DEDUP CUTOFF MATH
003200*                 REVERIFIED FOR CENTURY ROLLOVER REQ 4890
003300* 2005-11-02 KMS  BASE-PRICE PERSISTED BACK TO CONDITION OUTPUT
003400*                 EXTRACT REGARDLESS OF WHETHER THE RULE FIRED
003500*                 REQ 4801
003600* 2006-03-14 KMS  FIXED THREE SPOTS WHERE THE 1-HOUR DEDUP
003700*                 CUTOFF (W04-CUTOFF-TS) WAS BEING COPIED OVER
003800*                 W03-NOW-TS AND USED AS IF IT WERE THE RUN
003900*                 CLOCK - BASE-PRICE-FALLBACK UPDATED-TS, ALERT
004000*                 TRIGGERED-TS/MESSAGE TEXT AND THE CONDITION'S
004100*                 LAST-TRIGGERED-TS WERE ALL BEING STAMPED AN
004200*                 HOUR EARLY, WEAKENING THE DEDUP GUARD ON THE
004300*                 NEXT RUN REQ 4910
004400* 2006-08-02 KMS  530-BUILD-MESSAGE WAS TRUNCATING THE CHANGE
004500*                 PERCENT TO 2DP INSTEAD OF ROUNDING IT, SO THE
004600*                 MESSAGE TEXT COULD DISAGREE WITH THE TITLE BY
004700*                 A PENNY'S WORTH - NOW ROUNDS THROUGH W09B-
004800*                 CHANGE-PCT-2DP THE SAME WAY THE TITLE DOES
004900*                 REQ 6120
005000*****************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    PMONSR.
005300 AUTHOR.        R. P. BRENNAN.
005400 INSTALLATION.  MERIDIAN SECURITIES DATA SERVICES.
005500 DATE-WRITTEN.  04/10/1993.
005600 DATE-COMPILED.
005700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
005800*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.   IBM-4381.
006200 OBJECT-COMPUTER.   IBM-4381.
006300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT WATCHLIST-IN      ASSIGN TO WLSTIN
006800                               FILE STATUS IS WS-WL-STATUS.
006900     SELECT ALERT-CONDITION-IN  ASSIGN TO ACNDIN
007000                               FILE STATUS IS WS-ACIN-STATUS.
007100     SELECT ALERT-CONDITION-OUT ASSIGN TO ACNDOUT
007200                               FILE STATUS IS WS-ACOUT-STATUS.
007300     SELECT ALERT-OUT         ASSIGN TO ALRTOUT
007400                               FILE STATUS IS WS-ALOUT-STATUS.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  WATCHLIST-IN
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 01  WATCHLIST-REC-IN.
008200     COPY WLSTREC.
008300*
008400 FD  ALERT-CONDITION-IN
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 01  COND-REC-IN.
008800     COPY ACNDREC.
008900*
009000 FD  ALERT-CONDITION-OUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD.
009300 01  COND-REC-OUT.
009400     COPY ACNDREC.
009500*
009600 FD  ALERT-OUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900 01  ALERT-REC-OUT.
010000     COPY ALRTREC.
010100*
010200 WORKING-STORAGE SECTION.
010300*---------------------------------------------------------------
010400* 01W-SWITCHES
010500*---------------------------------------------------------------
010600 01  W00-SWITCHES.
010700     05  WS-WL-STATUS            PIC X(02)  VALUE '00'.
010800     05  WS-ACIN-STATUS          PIC X(02)  VALUE '00'.
010900     05  WS-ACOUT-STATUS         PIC X(02)  VALUE '00'.
011000     05  WS-ALOUT-STATUS         PIC X(02)  VALUE '00'.
011100     05  WS-WL-EOF-SW            PIC X(01)  VALUE 'N'.
011200         88  WL-EOF-YES                      VALUE 'Y'.
011300     05  WS-ACIN-EOF-SW          PIC X(01)  VALUE 'N'.
011400         88  ACIN-EOF-YES                    VALUE 'Y'.
011500     05  WS-ELIGIBLE-SW          PIC X(01)  VALUE 'N'.
011600         88  COND-ELIGIBLE                   VALUE 'Y'.
011700     05  WS-DEDUP-SKIP-SW        PIC X(01)  VALUE 'N'.
011800         88  DEDUP-SKIP-YES                  VALUE 'Y'.
011900     05  WS-RULE-FIRED-SW        PIC X(01)  VALUE 'N'.
012000         88  RULE-FIRED-YES                  VALUE 'Y'.
012100*
012200 01  W01-WORK-COUNTERS.
012300     05  WS-COND-READ-CNT        PIC 9(07)  COMP       VALUE 0.
012400     05  WS-ALERTS-TRIGGERED     PIC 9(07)  COMP       VALUE 0.
012500     05  WS-WL-TBL-COUNT         PIC S9(04) COMP       VALUE 0.
012600     05  WS-WL-TBL-MAX           PIC S9(04) COMP       VALUE 5000.
012700     05  WS-WL-SRCH-IDX          PIC S9(04) COMP       VALUE 0.
012800     05  WS-ALERT-ID-SEQ         PIC 9(09)  COMP       VALUE 0.
012900*
013000*---------------------------------------------------------------
013100* IN-STORAGE WATCHLIST TABLE - LOADED ONCE FROM WATCHLIST-IN,
013200* JOINED BY AC-WATCHLIST-ID DURING THE CONDITION SWEEP.
013300*---------------------------------------------------------------
013400 01  WATCHLIST-TABLE.
013500     05  WLT-ENTRY OCCURS 5000 TIMES INDEXED BY WLT-IDX.
013600         10  WLT-WATCHLIST-ID    PIC 9(09).
013700         10  WLT-ISIN-CD         PIC X(12).
013800         10  WLT-ETF-NAME        PIC X(200).
013900         10  WLT-ACTIVE-FLAG     PIC X(01).
014000             88  WLT-ACTIVE                  VALUE 'Y'.
014100         10  WLT-NOTIFY-FLAG     PIC X(01).
014200             88  WLT-NOTIFY-ENABLED          VALUE 'Y'.
014300*
014400*---------------------------------------------------------------
014500* CURRENT-DATE/TIME WORK AREA.  BUILT ONCE AT STARTUP, USED FOR
014600* LAST-TRIGGERED-TS STAMPING AND THE 1-HOUR DEDUP CUTOFF.
014700*---------------------------------------------------------------
014800 01  W02-SYS-DATE-RAW            PIC 9(06).
014900 01  W02-SYS-TIME-RAW            PIC 9(08).
015000*
015100 01  W03-NOW-TS                  PIC 9(14).
015200 01  W03-NOW-TS-BROKEN REDEFINES W03-NOW-TS.
015300     05  W03-NOW-YYYY             PIC 9(04).
015400     05  W03-NOW-MM               PIC 9(02).
015500     05  W03-NOW-DD               PIC 9(02).
015600     05  W03-NOW-HH               PIC 9(02).
015700     05  W03-NOW-MN               PIC 9(02).
015800     05  W03-NOW-SS               PIC 9(02).
015900*
016000 01  W04-CUTOFF-TS                PIC 9(14).
016100 01  W04-CUTOFF-TS-BROKEN REDEFINES W04-CUTOFF-TS.
016200     05  W04-CUT-YYYY             PIC 9(04).
016300     05  W04-CUT-MM               PIC 9(02).
016400     05  W04-CUT-DD               PIC 9(02).
016500     05  W04-CUT-HH               PIC 9(02).
016600     05  W04-CUT-MN               PIC 9(02).
016700     05  W04-CUT-SS               PIC 9(02).
016800*
016900 01  W05-CENTURY-YY               PIC 9(02).
017000*
017100 01  W05B-LEAP-WORK.
017200     05  W05B-LEAP-QUOT           PIC 9(07) COMP.
017300     05  W05B-LEAP-REM-4          PIC 9(04) COMP.
017400     05  W05B-LEAP-REM-100        PIC 9(04) COMP.
017500     05  W05B-LEAP-REM-400        PIC 9(04) COMP.
017600*
017700 01  W06-DAYS-IN-MONTH-TBL.
017800     05  FILLER  PIC 9(02) VALUE 31.
017900     05  FILLER  PIC 9(02) VALUE 28.
018000     05  FILLER  PIC 9(02) VALUE 31.
018100     05  FILLER  PIC 9(02) VALUE 30.
018200     05  FILLER  PIC 9(02) VALUE 31.
018300     05  FILLER  PIC 9(02) VALUE 30.
018400     05  FILLER  PIC 9(02) VALUE 31.
018500     05  FILLER  PIC 9(02) VALUE 31.
018600     05  FILLER  PIC 9(02) VALUE 30.
018700     05  FILLER  PIC 9(02) VALUE 31.
018800     05  FILLER  PIC 9(02) VALUE 30.
018900     05  FILLER  PIC 9(02) VALUE 31.
019000 01  W06-DAYS-IN-MONTH REDEFINES W06-DAYS-IN-MONTH-TBL.
019100     05  W06-DIM OCCURS 12 TIMES PIC 9(02).
019200*
019300*---------------------------------------------------------------
019400* ETFLKUP CALL/RETURN AREA (MATCHES ETFLKUP LINKAGE SECTION).
019500*---------------------------------------------------------------
019600 01  W07-ETF-ISIN-CD              PIC X(12).
019700*---------------------------------------------------------------
019800* ISIN COUNTRY-PREFIX BREAKDOWN - SAME ALTERNATE-VIEW IDIOM USED
019900* IN ETFLKUP, HELD HERE FOR THE OPERATOR TRACE LINE.
020000*---------------------------------------------------------------
020100 01  W07B-ISIN-BROKEN REDEFINES W07-ETF-ISIN-CD.
020200     05  W07B-ISIN-COUNTRY        PIC X(02).
020300     05  W07B-ISIN-REST           PIC X(10).
020400 01  W08-ETF-INFO-RETURNED.
020500     05  W08-ETF-FOUND-SW         PIC X(01).
020600         88  ETF-FOUND                       VALUE 'Y'.
020700     05  W08-ETF-ITMS-NM          PIC X(200).
020800     05  W08-ETF-CLOSE-PRICE      PIC S9(13)V99.
020900     05  W08-ETF-VS-AMT           PIC S9(13)V99.
021000     05  W08-ETF-FLT-RT           PIC S9(04)V9999.
021100     05  W08-ETF-NAV-AMT          PIC S9(13)V99.
021200     05  W08-ETF-BASE-DATE        PIC 9(08).
021300*
021400*---------------------------------------------------------------
021500* RULE EVALUATION WORK FIELDS.
021600*---------------------------------------------------------------
021700 01  W09-CURRENT-PRICE            PIC S9(13)V99.
021800 01  W09-BASE-PRICE               PIC S9(13)V99.
021900 01  W09-CHANGE-AMOUNT            PIC S9(13)V99.
022000 01  W09-CHANGE-PERCENT           PIC S9(06)V9999.
022100 01  W09B-CHANGE-PCT-2DP          PIC S9(06)V99.
022200 01  W09-CALC-INTERMEDIATE        PIC S9(09)V9(09) COMP-3.
022300*
022400*---------------------------------------------------------------
022500* REDEFINES - SIGNED-EDITED VIEWS OF THE CHANGE AMOUNT/PERCENT
022600* USED WHEN BUILDING THE ALERT TITLE AND MESSAGE TEXT.
022700*---------------------------------------------------------------
022800 01  W10-CHANGE-PCT-ABS           PIC S9(06)V9999.
022900 01  W10B-PCT-2DP-ABS             PIC 9(04)V99.
023000 01  W10C-PCT-2DP-EDIT            PIC Z(03)9.99.
023100 01  W11-CHANGE-PCT-EDIT          PIC +ZZZ9.99.
023200 01  W12-CURRENT-PRICE-EDIT       PIC Z(12)9.
023300 01  W13-BASE-PRICE-EDIT          PIC Z(12)9.
023400 01  W14-CHANGE-AMT-EDIT          PIC +Z(12)9.
023500*
023600 01  W15-PRIORITY-WORK            PIC X(06).
023700*
023800 01  W16-MSG-BUILD-PTR            PIC S9(04) COMP VALUE 1.
023900*
024000*---------------------------------------------------------------
024100* OPERATOR TRACE/LOG LINE - BATCH LOG MESSAGE IDIOM, REPURPOSED
024200* FROM THE TUXEDO USERLOG LAYOUT FOR PLAIN DISPLAY OUTPUT.
024300*---------------------------------------------------------------
024400 01  LOGMSG.
024500     05  FILLER                   PIC X(08) VALUE 'PMONSR =>'.
024600     05  LOGMSG-TEXT              PIC X(60).
024700*
024800 01  LOGREC.
024900     05  FILLER                   PIC X(11) VALUE 'CONDITION =>'.
025000     05  REC-CONDITION-ID         PIC 9(09).
025100     05  FILLER                   PIC X(08) VALUE ' CNTRY =>'.
025200     05  REC-ISIN-COUNTRY         PIC X(02).
025300     05  FILLER                   PIC X(08) VALUE ' ISIN =>'.
025400     05  REC-ISIN-CD              PIC X(12).
025500     05  FILLER                   PIC X(09) VALUE ' CHANGE =>'.
025600     05  REC-CHANGE-PCT           PIC +ZZZ9.99.
025700*
025800 LINKAGE SECTION.
025900*
026000 PROCEDURE DIVISION.
026100*
026200*---------------------------------------------------------------
026300* 000-MAIN-ENTRY
026400*---------------------------------------------------------------
026500 000-MAIN-ENTRY.
026600     PERFORM 050-INITIALIZE THRU 050-EXIT
026700     PERFORM 100-LOAD-WATCHLIST-TBL THRU 100-EXIT
026800     OPEN INPUT  ALERT-CONDITION-IN
026900     OPEN OUTPUT ALERT-CONDITION-OUT
027000     OPEN OUTPUT ALERT-OUT
027100     PERFORM 210-READ-CONDITION THRU 210-EXIT
027200     PERFORM 300-PROCESS-ONE-CONDITION THRU 300-EXIT
027300         UNTIL ACIN-EOF-YES
027400     CLOSE ALERT-CONDITION-IN ALERT-CONDITION-OUT ALERT-OUT
027500     PERFORM 900-WRITE-RUN-SUMMARY THRU 900-EXIT
027600     STOP RUN.
027700*
027800*---------------------------------------------------------------
027900* 050-INITIALIZE  --  BUILD WS-NOW-TS (14-DIGIT) AND THE 1-HOUR
028000* DEDUP CUTOFF TIMESTAMP FROM THE SYSTEM CLOCK.
028100*---------------------------------------------------------------
028200 050-INITIALIZE.
028300     ACCEPT W02-SYS-DATE-RAW FROM DATE
028400     ACCEPT W02-SYS-TIME-RAW FROM TIME
028500     PERFORM 060-BUILD-NOW-TS THRU 060-EXIT
028600     MOVE W03-NOW-TS TO W04-CUTOFF-TS
028700     PERFORM 070-SUBTRACT-ONE-HOUR THRU 070-EXIT.
028800 050-EXIT.
028900     EXIT.
029000*
029100*---------------------------------------------------------------
029200* 060-BUILD-NOW-TS  --  ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR
029300* (YYMMDD).  WINDOW IT TO A 4-DIGIT YEAR - Y2K FIX, REQ 4890 -
029400* THEN CONCATENATE WITH THE TIME PORTION TO FORM THE 14-DIGIT
029500* TIMESTAMP USED THROUGHOUT THIS PROGRAM.
029600*---------------------------------------------------------------
029700 060-BUILD-NOW-TS.
029800     MOVE W02-SYS-DATE-RAW(1:2) TO W05-CENTURY-YY
029900     IF  W05-CENTURY-YY < 50
030000         MOVE 2000 TO W03-NOW-YYYY
030100     ELSE
030200         MOVE 1900 TO W03-NOW-YYYY
030300     END-IF
030400     ADD W05-CENTURY-YY TO W03-NOW-YYYY
030500     MOVE W02-SYS-DATE-RAW(3:2) TO W03-NOW-MM
030600     MOVE W02-SYS-DATE-RAW(5:2) TO W03-NOW-DD
030700     MOVE W02-SYS-TIME-RAW(1:2) TO W03-NOW-HH
030800     MOVE W02-SYS-TIME-RAW(3:2) TO W03-NOW-MN
030900     MOVE W02-SYS-TIME-RAW(5:2) TO W03-NOW-SS.
031000 060-EXIT.
031100     EXIT.
031200*
031300*---------------------------------------------------------------
031400* 070-SUBTRACT-ONE-HOUR  --  BORROWS FROM THE CALENDAR DATE WHEN
031500* THE HOUR GOES NEGATIVE.  AT MOST ONE DAY IS EVER BORROWED, SO
031600* A SINGLE LEAP-YEAR-AWARE BACK-UP IS ENOUGH.
031700*---------------------------------------------------------------
031800 070-SUBTRACT-ONE-HOUR.
031900     MOVE W03-NOW-TS TO W04-CUTOFF-TS
032000     IF  W04-CUT-HH = 0
032100         MOVE 23 TO W04-CUT-HH
032200         PERFORM 080-BACK-UP-ONE-DAY THRU 080-EXIT
032300     ELSE
032400         SUBTRACT 1 FROM W04-CUT-HH
032500     END-IF.
032600 070-EXIT.
032700     EXIT.
032800*
032900*---------------------------------------------------------------
033000* 080-BACK-UP-ONE-DAY  --  MOVES W04-CUT-YYYY/MM/DD BACK ONE
033100* CALENDAR DAY, ROLLING MONTH AND YEAR AS NEEDED.
033200*---------------------------------------------------------------
033300 080-BACK-UP-ONE-DAY.
033400     IF  W04-CUT-DD > 1
033500         SUBTRACT 1 FROM W04-CUT-DD
033600     ELSE
033700         IF  W04-CUT-MM > 1
033800             SUBTRACT 1 FROM W04-CUT-MM
033900         ELSE
034000             MOVE 12 TO W04-CUT-MM
034100             SUBTRACT 1 FROM W04-CUT-YYYY
034200         END-IF
034300         MOVE W06-DIM (W04-CUT-MM) TO W04-CUT-DD
034400         IF  W04-CUT-MM = 2
034500             PERFORM 090-CHECK-LEAP-FEB THRU 090-EXIT
034600         END-IF
034700     END-IF.
034800 080-EXIT.
034900     EXIT.
035000*
035100 090-CHECK-LEAP-FEB.
035200     DIVIDE W04-CUT-YYYY BY 4   GIVING W05B-LEAP-QUOT
035300                                REMAINDER W05B-LEAP-REM-4
035400     DIVIDE W04-CUT-YYYY BY 100 GIVING W05B-LEAP-QUOT
035500                                REMAINDER W05B-LEAP-REM-100
035600     DIVIDE W04-CUT-YYYY BY 400 GIVING W05B-LEAP-QUOT
035700                                REMAINDER W05B-LEAP-REM-400
035800     IF  (W05B-LEAP-REM-4 = 0 AND W05B-LEAP-REM-100 NOT = 0)
035900          OR W05B-LEAP-REM-400 = 0
036000         MOVE 29 TO W04-CUT-DD
036100     END-IF.
036200 090-EXIT.
036300     EXIT.
036400*
036500*---------------------------------------------------------------
036600* 100-LOAD-WATCHLIST-TBL  --  READS THE FULL WATCHLIST-IN FEED
036700* INTO STORAGE ONCE, SO THE CONDITION SWEEP CAN JOIN IN MEMORY.
036800*---------------------------------------------------------------
036900 100-LOAD-WATCHLIST-TBL.
037000     OPEN INPUT WATCHLIST-IN
037100     PERFORM 110-READ-WATCHLIST THRU 110-EXIT
037200     PERFORM 120-ADD-WATCHLIST-ENTRY THRU 120-EXIT
037300         UNTIL WL-EOF-YES
037400     CLOSE WATCHLIST-IN.
037500 100-EXIT.
037600     EXIT.
037700*
037800 110-READ-WATCHLIST.
037900     READ WATCHLIST-IN
038000         AT END
038100             MOVE 'Y' TO WS-WL-EOF-SW
038200     END-READ.
038300 110-EXIT.
038400     EXIT.
038500*
038600 120-ADD-WATCHLIST-ENTRY.
038700     IF  WS-WL-TBL-COUNT < WS-WL-TBL-MAX
038800         ADD 1 TO WS-WL-TBL-COUNT
038900         SET WLT-IDX TO WS-WL-TBL-COUNT
039000         MOVE WL-WATCHLIST-ID OF WATCHLIST-REC-IN
039100                                  TO WLT-WATCHLIST-ID (WLT-IDX)
039200         MOVE WL-ISIN-CD OF WATCHLIST-REC-IN
039300                                  TO WLT-ISIN-CD (WLT-IDX)
039400         MOVE WL-ETF-NAME OF WATCHLIST-REC-IN
039500                                  TO WLT-ETF-NAME (WLT-IDX)
039600         MOVE WL-ACTIVE-FLAG OF WATCHLIST-REC-IN
039700                                  TO WLT-ACTIVE-FLAG (WLT-IDX)
039800         MOVE WL-NOTIFY-ENABLED-FLAG OF WATCHLIST-REC-IN
039900                                  TO WLT-NOTIFY-FLAG (WLT-IDX)
040000     ELSE
040100         MOVE 'WATCHLIST TABLE FULL, ROW DROPPED' TO LOGMSG-TEXT
040200         DISPLAY LOGMSG
040300     END-IF
040400     PERFORM 110-READ-WATCHLIST THRU 110-EXIT.
040500 120-EXIT.
040600     EXIT.
040700*
040800 210-READ-CONDITION.
040900     READ ALERT-CONDITION-IN
041000         AT END
041100             MOVE 'Y' TO WS-ACIN-EOF-SW
041200     END-READ.
041300 210-EXIT.
041400     EXIT.
041500*
041600*---------------------------------------------------------------
041700* 300-PROCESS-ONE-CONDITION  --  DRIVES ONE CONDITION ROW FROM
041800* ELIGIBILITY CHECK THROUGH RULE EVALUATION TO THE WRITE-THROUGH
041900* OF THE UPDATED CONDITION EXTRACT.  ALWAYS WRITES COND-REC-OUT
042000* EXACTLY ONCE, WHETHER OR NOT THE RULE FIRED.
042100*---------------------------------------------------------------
042200 300-PROCESS-ONE-CONDITION.
042300     ADD 1 TO WS-COND-READ-CNT
042400     MOVE COND-REC-IN TO COND-REC-OUT
042500     MOVE 'N' TO WS-ELIGIBLE-SW
042600     MOVE 'N' TO WS-DEDUP-SKIP-SW
042700     MOVE 'N' TO WS-RULE-FIRED-SW
042800     IF  AC-ACTIVE OF COND-REC-IN
042900         PERFORM 320-LOOKUP-WATCHLIST THRU 320-EXIT
043000     END-IF
043100     IF  COND-ELIGIBLE
043200         PERFORM 310-CHECK-DEDUP-WINDOW THRU 310-EXIT
043300     END-IF
043400     IF  COND-ELIGIBLE AND NOT DEDUP-SKIP-YES
043500         PERFORM 330-LOOKUP-ETF-PRICE THRU 330-EXIT
043600     END-IF
043700     IF  RULE-FIRED-YES
043800         PERFORM 600-WRITE-ALERT-AND-UPDATE THRU 600-EXIT
043900     END-IF
044000     WRITE COND-REC-OUT
044100     PERFORM 210-READ-CONDITION THRU 210-EXIT.
044200 300-EXIT.
044300     EXIT.
044400*
044500*---------------------------------------------------------------
044600* 310-CHECK-DEDUP-WINDOW  --  A CONDITION THAT FIRED WITHIN THE
044700* LAST HOUR IS SKIPPED ENTIRELY, REGARDLESS OF WHETHER THE RULE
044800* WOULD FIRE AGAIN RIGHT NOW.
044900*---------------------------------------------------------------
045000 310-CHECK-DEDUP-WINDOW.
045100     IF  AC-LAST-TRIGGERED-TS OF COND-REC-IN > 0
045200         AND AC-LAST-TRIGGERED-TS OF COND-REC-IN > W04-CUTOFF-TS
045300         MOVE 'Y' TO WS-DEDUP-SKIP-SW
045400     END-IF.
045500 310-EXIT.
045600     EXIT.
045700*
045800*---------------------------------------------------------------
045900* 320-LOOKUP-WATCHLIST  --  SERIAL SEARCH OF THE IN-STORAGE
046000* WATCHLIST TABLE FOR THIS CONDITION'S PARENT WATCH.  SETS
046100* WS-ELIGIBLE-SW ONLY WHEN THE PARENT WATCH IS ACTIVE AND
046200* NOTIFICATION-ENABLED.
046300*---------------------------------------------------------------
046400 320-LOOKUP-WATCHLIST.
046500     SET WS-WL-SRCH-IDX TO 0
046600     SET WLT-IDX TO 1
046700     IF  WS-WL-TBL-COUNT > 0
046800         SEARCH WLT-ENTRY VARYING WLT-IDX
046900             WHEN WLT-IDX > WS-WL-TBL-COUNT
047000                 CONTINUE
047100             WHEN WLT-WATCHLIST-ID (WLT-IDX) =
047200                           AC-WATCHLIST-ID OF COND-REC-IN
047300                 SET WS-WL-SRCH-IDX TO WLT-IDX
047400         END-SEARCH
047500     END-IF
047600     IF  WS-WL-SRCH-IDX > 0
047700         SET WLT-IDX TO WS-WL-SRCH-IDX
047800         IF  WLT-ACTIVE (WLT-IDX) AND WLT-NOTIFY-ENABLED (WLT-IDX)
047900             MOVE 'Y' TO WS-ELIGIBLE-SW
048000             MOVE WLT-ISIN-CD (WLT-IDX) TO W07-ETF-ISIN-CD
048100         END-IF
048200     END-IF.
048300 320-EXIT.
048400     EXIT.
048500*
048600*---------------------------------------------------------------
048700* 330-LOOKUP-ETF-PRICE  --  CALLS ETFLKUP FOR THE LATEST PRICE,
048800* RESOLVES BASE-PRICE (PERSISTING THE VS-AMT FALLBACK BACK ONTO
048900* THE CONDITION OUTPUT ROW), AND DRIVES THE RULE EVALUATION.
049000*---------------------------------------------------------------
049100 330-LOOKUP-ETF-PRICE.
049200     MOVE 'N' TO W08-ETF-FOUND-SW
049300     CALL 'ETFLKUP' USING W07-ETF-ISIN-CD W08-ETF-INFO-RETURNED
049400     IF  ETF-FOUND AND W08-ETF-CLOSE-PRICE > 0
049500         MOVE W08-ETF-CLOSE-PRICE TO W09-CURRENT-PRICE
049600         IF  AC-BASE-PRICE OF COND-REC-OUT = 0
049700             MOVE W08-ETF-VS-AMT TO AC-BASE-PRICE OF COND-REC-OUT
049800             MOVE W03-NOW-TS TO AC-UPDATED-TS OF COND-REC-OUT
049900         END-IF
050000         MOVE AC-BASE-PRICE OF COND-REC-OUT TO W09-BASE-PRICE
050100         IF  W09-BASE-PRICE NOT = 0
050200             PERFORM 400-EVALUATE-RULE THRU 400-EXIT
050300         END-IF
050400     END-IF.
050500 330-EXIT.
050600     EXIT.
050700*
050800*---------------------------------------------------------------
050900* 400-EVALUATE-RULE  --  ONE THRESHOLD TEST PER CONDITION TYPE.
051000* VOLUME_SPIKE IS RECOGNIZED BUT HAS NO IMPLEMENTED RULE - IT IS
051100* LOGGED AND SKIPPED, NOT TREATED AS AN ERROR.
051200*---------------------------------------------------------------
051300 400-EVALUATE-RULE.
051400     PERFORM 450-CALC-CHANGE-PERCENT THRU 450-EXIT
051500     COMPUTE W09-CHANGE-AMOUNT = W09-CURRENT-PRICE - W09-BASE-PRICE
051600     EVALUATE TRUE
051700         WHEN AC-TYPE-PERCENT-DROP OF COND-REC-IN
051800             IF  W09-CHANGE-PERCENT <=
051900                             AC-THRESHOLD-VALUE OF COND-REC-IN
052000                 MOVE 'Y' TO WS-RULE-FIRED-SW
052100             END-IF
052200         WHEN AC-TYPE-PERCENT-RISE OF COND-REC-IN
052300             IF  W09-CHANGE-PERCENT >=
052400                             AC-THRESHOLD-VALUE OF COND-REC-IN
052500                 MOVE 'Y' TO WS-RULE-FIRED-SW
052600             END-IF
052700         WHEN AC-TYPE-PRICE-DROP OF COND-REC-IN
052800             IF  W09-CHANGE-AMOUNT <=
052900                             AC-THRESHOLD-VALUE OF COND-REC-IN
053000                 MOVE 'Y' TO WS-RULE-FIRED-SW
053100             END-IF
053200         WHEN AC-TYPE-PRICE-RISE OF COND-REC-IN
053300             IF  W09-CHANGE-AMOUNT >=
053400                             AC-THRESHOLD-VALUE OF COND-REC-IN
053500                 MOVE 'Y' TO WS-RULE-FIRED-SW
053600             END-IF
053700         WHEN AC-TYPE-PRICE-TARGET OF COND-REC-IN
053800             IF  W09-CURRENT-PRICE >=
053900                             AC-THRESHOLD-VALUE OF COND-REC-IN
054000                 MOVE 'Y' TO WS-RULE-FIRED-SW
054100             END-IF
054200         WHEN AC-TYPE-VOLUME-SPIKE OF COND-REC-IN
054300             MOVE 'VOLUME_SPIKE HAS NO RULE, SKIPPED'
054400                                      TO LOGMSG-TEXT
054500             DISPLAY LOGMSG
054600         WHEN OTHER
054700             MOVE 'UNRECOGNIZED CONDITION TYPE, SKIPPED'
054800                                      TO LOGMSG-TEXT
054900             DISPLAY LOGMSG
055000     END-EVALUATE
055100     IF  RULE-FIRED-YES
055200         PERFORM 500-BUILD-ALERT-REC THRU 500-EXIT
055300     END-IF.
055400 400-EXIT.
055500     EXIT.
055600*
055700*---------------------------------------------------------------
055800* 450-CALC-CHANGE-PERCENT  --  SHARED PERCENTAGE-CHANGE FORMULA,
055900* ROUNDED 4 DECIMAL PLACES.  ZERO BASE-PRICE YIELDS ZERO PERCENT
056000* RATHER THAN A DIVIDE EXCEPTION.
056100*---------------------------------------------------------------
056200 450-CALC-CHANGE-PERCENT.
056300     IF  W09-BASE-PRICE = 0
056400         MOVE 0 TO W09-CHANGE-PERCENT
056500     ELSE
056600         COMPUTE W09-CHANGE-PERCENT ROUNDED =
056700             ((W09-CURRENT-PRICE - W09-BASE-PRICE) /
056800                                    W09-BASE-PRICE) * 100
056900     END-IF.
057000 450-EXIT.
057100     EXIT.
057200*
057300*---------------------------------------------------------------
057400* 500-BUILD-ALERT-REC  --  ASSEMBLES THE ALERT-OUT RECORD ONCE
057500* THE RULE HAS FIRED.  AL-ALERT-ID IS WRITTEN BUT NOT COUNTED
057600* HERE - 600-WRITE-ALERT-AND-UPDATE ASSIGNS IT AT WRITE TIME.
057700*---------------------------------------------------------------
057800 500-BUILD-ALERT-REC.
057900     MOVE AC-CONDITION-ID OF COND-REC-IN
058000                                TO AL-CONDITION-ID OF ALERT-REC-OUT
058100     MOVE AC-WATCHLIST-ID OF COND-REC-IN
058200                                TO AL-WATCHLIST-ID OF ALERT-REC-OUT
058300     MOVE AC-USER-ID OF COND-REC-IN
058400                                TO AL-USER-ID OF ALERT-REC-OUT
058500     MOVE W07-ETF-ISIN-CD       TO AL-ISIN-CD OF ALERT-REC-OUT
058600     MOVE W08-ETF-ITMS-NM       TO AL-ETF-NAME OF ALERT-REC-OUT
058700     EVALUATE TRUE
058800         WHEN AC-TYPE-PRICE-DROP OF COND-REC-IN
058900             MOVE 'PRICE_DROP' TO AL-ALERT-TYPE OF ALERT-REC-OUT
059000         WHEN AC-TYPE-PRICE-RISE OF COND-REC-IN
059100             MOVE 'PRICE_RISE' TO AL-ALERT-TYPE OF ALERT-REC-OUT
059200         WHEN AC-TYPE-PERCENT-DROP OF COND-REC-IN
059300             MOVE 'PERCENTAGE_DROP' TO
059400                                AL-ALERT-TYPE OF ALERT-REC-OUT
059500         WHEN AC-TYPE-PERCENT-RISE OF COND-REC-IN
059600             MOVE 'PERCENTAGE_RISE' TO
059700                                AL-ALERT-TYPE OF ALERT-REC-OUT
059800         WHEN AC-TYPE-PRICE-TARGET OF COND-REC-IN
059900             MOVE 'PRICE_TARGET' TO AL-ALERT-TYPE OF ALERT-REC-OUT
060000         WHEN OTHER
060100             MOVE 'PERCENTAGE_DROP' TO
060200                                AL-ALERT-TYPE OF ALERT-REC-OUT
060300     END-EVALUATE
060400     MOVE W09-CURRENT-PRICE     TO AL-TRIGGER-PRICE OF ALERT-REC-OUT
060500     MOVE W09-BASE-PRICE        TO AL-BASE-PRICE OF ALERT-REC-OUT
060600     MOVE W09-CHANGE-PERCENT    TO
060700                                AL-CHANGE-PERCENTAGE OF ALERT-REC-OUT
060800     MOVE W09-CHANGE-AMOUNT     TO
060900                                AL-CHANGE-AMOUNT OF ALERT-REC-OUT
061000     MOVE W03-NOW-TS            TO AL-TRIGGERED-TS OF ALERT-REC-OUT
061100     MOVE 'N'                   TO AL-READ-FLAG OF ALERT-REC-OUT
061200     MOVE 0                     TO AL-READ-TS OF ALERT-REC-OUT
061300     MOVE 'ACTIVE'              TO AL-ALERT-STATUS OF ALERT-REC-OUT
061400     PERFORM 510-CLASSIFY-PRIORITY THRU 510-EXIT
061500     PERFORM 520-BUILD-TITLE THRU 520-EXIT
061600     PERFORM 530-BUILD-MESSAGE THRU 530-EXIT.
061700 500-EXIT.
061800     EXIT.
061900*
062000*---------------------------------------------------------------
062100* 510-CLASSIFY-PRIORITY  --  MAPS ABS(CHANGE-PERCENTAGE) INTO
062200* THE FOUR-TIER PRIORITY BAND.
062300*---------------------------------------------------------------
062400 510-CLASSIFY-PRIORITY.
062500     IF  W09-CHANGE-PERCENT < 0
062600         COMPUTE W10-CHANGE-PCT-ABS = W09-CHANGE-PERCENT * -1
062700     ELSE
062800         MOVE W09-CHANGE-PERCENT TO W10-CHANGE-PCT-ABS
062900     END-IF
063000     EVALUATE TRUE
063100         WHEN W10-CHANGE-PCT-ABS >= 10
063200             MOVE 'URGENT' TO W15-PRIORITY-WORK
063300         WHEN W10-CHANGE-PCT-ABS >= 5
063400             MOVE 'HIGH'   TO W15-PRIORITY-WORK
063500         WHEN W10-CHANGE-PCT-ABS >= 2
063600             MOVE 'NORMAL' TO W15-PRIORITY-WORK
063700         WHEN OTHER
063800             MOVE 'LOW'    TO W15-PRIORITY-WORK
063900     END-EVALUATE
064000     MOVE W15-PRIORITY-WORK TO AL-PRIORITY OF ALERT-REC-OUT.
064100 510-EXIT.
064200     EXIT.
064300*
064400*---------------------------------------------------------------
064500* 520-BUILD-TITLE  --  [{ETFNAME}] {ABS PCT, 2DP}% {UP/DOWN} ALARM.
064600*---------------------------------------------------------------
064700 520-BUILD-TITLE.
064800     MOVE W10-CHANGE-PCT-ABS TO W11-CHANGE-PCT-EDIT
064900     COMPUTE W10B-PCT-2DP-ABS ROUNDED = W10-CHANGE-PCT-ABS
065000     MOVE W10B-PCT-2DP-ABS TO W10C-PCT-2DP-EDIT
065100     MOVE SPACES TO AL-TITLE OF ALERT-REC-OUT
065200     IF  W09-CHANGE-PERCENT >= 0
065300         STRING '[' DELIMITED BY SIZE
065400                W08-ETF-ITMS-NM DELIMITED BY '  '
065500                '] ' DELIMITED BY SIZE
065600                W10C-PCT-2DP-EDIT DELIMITED BY SIZE
065700                '% 상승 알림' DELIMITED BY SIZE
065800             INTO AL-TITLE OF ALERT-REC-OUT
065900     ELSE
066000         STRING '[' DELIMITED BY SIZE
066100                W08-ETF-ITMS-NM DELIMITED BY '  '
066200                '] ' DELIMITED BY SIZE
066300                W10C-PCT-2DP-EDIT DELIMITED BY SIZE
066400                '% 하락 알림' DELIMITED BY SIZE
066500             INTO AL-TITLE OF ALERT-REC-OUT
066600     END-IF.
066700 520-EXIT.
066800     EXIT.
066900*
067000*---------------------------------------------------------------
067100* 530-BUILD-MESSAGE  --  FIXED TEMPLATE REPORTING ETF NAME,
067200* CURRENT PRICE, BASE PRICE, SIGNED CHANGE AMOUNT AND SIGNED
067300* CHANGE PERCENTAGE, AND THE TRIGGER TIMESTAMP.
067400*---------------------------------------------------------------
067500 530-BUILD-MESSAGE.
067600     MOVE W09-CURRENT-PRICE TO W12-CURRENT-PRICE-EDIT
067700     MOVE W09-BASE-PRICE    TO W13-BASE-PRICE-EDIT
067800     MOVE W09-CHANGE-AMOUNT TO W14-CHANGE-AMT-EDIT
067900*           ROUND THE 4-DECIMAL PERCENT TO 2 DECIMALS THE SAME
068000*           WAY 520-BUILD-TITLE DOES - A STRAIGHT MOVE INTO THE
068100*           2DP EDITED FIELD WOULD TRUNCATE INSTEAD OF ROUND AND
068200*           DISAGREE WITH THE PERCENT SHOWN IN THE ALERT TITLE
068300     COMPUTE W09B-CHANGE-PCT-2DP ROUNDED = W09-CHANGE-PERCENT
068400     MOVE W09B-CHANGE-PCT-2DP TO W11-CHANGE-PCT-EDIT
068500     MOVE SPACES TO AL-MESSAGE OF ALERT-REC-OUT
068600     STRING W08-ETF-ITMS-NM     DELIMITED BY '  '
068700            ' CURRENT '         DELIMITED BY SIZE
068800            W12-CURRENT-PRICE-EDIT DELIMITED BY SIZE
068900            ' WON, BASE '       DELIMITED BY SIZE
069000            W13-BASE-PRICE-EDIT DELIMITED BY SIZE
069100            ' WON, CHANGE '     DELIMITED BY SIZE
069200            W14-CHANGE-AMT-EDIT DELIMITED BY SIZE
069300            ' WON ('            DELIMITED BY SIZE
069400            W11-CHANGE-PCT-EDIT DELIMITED BY SIZE
069500            '%) AS OF '         DELIMITED BY SIZE
069600            W03-NOW-TS          DELIMITED BY SIZE
069700         INTO AL-MESSAGE OF ALERT-REC-OUT.
069800 530-EXIT.
069900     EXIT.
070000*
070100*---------------------------------------------------------------
070200* 600-WRITE-ALERT-AND-UPDATE  --  ASSIGNS THE NEXT ALERT-ID,
070300* WRITES THE ALERT ROW, AND STAMPS THE CONDITION'S OUTPUT ROW
070400* WITH THE NEW LAST-TRIGGERED-TS.
070500*---------------------------------------------------------------
070600 600-WRITE-ALERT-AND-UPDATE.
070700     ADD 1 TO WS-ALERT-ID-SEQ
070800     MOVE WS-ALERT-ID-SEQ TO AL-ALERT-ID OF ALERT-REC-OUT
070900     WRITE ALERT-REC-OUT
071000     IF  WS-ALOUT-STATUS NOT = '00'
071100         MOVE 'WRITE OF ALERT-OUT FAILED' TO LOGMSG-TEXT
071200         DISPLAY LOGMSG
071300     END-IF
071400     MOVE W03-NOW-TS TO AC-LAST-TRIGGERED-TS OF COND-REC-OUT
071500     ADD 1 TO WS-ALERTS-TRIGGERED
071600     MOVE AC-CONDITION-ID OF COND-REC-IN TO REC-CONDITION-ID
071700     MOVE W07B-ISIN-COUNTRY TO REC-ISIN-COUNTRY
071800     MOVE W07-ETF-ISIN-CD TO REC-ISIN-CD
071900     MOVE W09-CHANGE-PERCENT TO REC-CHANGE-PCT
072000     DISPLAY LOGREC.
072100 600-EXIT.
072200     EXIT.
072300*
072400*---------------------------------------------------------------
072500* 900-WRITE-RUN-SUMMARY  --  OPERATOR CONTROL-TOTAL LINE.
072600*---------------------------------------------------------------
072700 900-WRITE-RUN-SUMMARY.
072800     MOVE 'SWEEP COMPLETE - CONDITIONS READ/ALERTS BELOW'
072900                                  TO LOGMSG-TEXT
073000     DISPLAY LOGMSG
073100     DISPLAY 'PMONSR CONDITIONS READ    = ' WS-COND-READ-CNT
073200     DISPLAY 'PMONSR ALERTS TRIGGERED   = ' WS-ALERTS-TRIGGERED.
073300 900-EXIT.
073400     EXIT.
