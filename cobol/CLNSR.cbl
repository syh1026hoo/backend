000100*****************************************************************
000200* CLNSR  --  ALERT / ALERT-CONDITION RETENTION CLEANUP
000300*---------------------------------------------------------------
000400* NIGHTLY HOUSEKEEPING SWEEP.  COPIES ALERT-IN TO ALERT-OUT,
000500* DROPPING (NOT COPYING FORWARD) ANY ROW THAT IS A READ ALERT
000600* OLDER THAN 30 DAYS OR THAT IS MARKED EXPIRED, THEN COPIES
000700* ALERT-CONDITION-IN TO ALERT-CONDITION-OUT, DROPPING ANY
000800* INACTIVE CONDITION WHOSE LAST UPDATE IS OLDER THAN 30 DAYS.
000900* WRITES ONE CLEANUP-REPORT-OUT CONTROL-TOTAL ROW.
001000*
001100* REPLACES THE OLD QUOTE-FILE DELETE/REWRITE LOGIC - ALERT-IN
001200* AND ALERT-CONDITION-IN ARE SEQUENTIAL EXTRACTS, SO THE PURGE
001300* IS DONE AS AN OLD-EXTRACT-IN / SURVIVING-ROWS-OUT PASS, NOT A
001400* DELETE AGAINST AN INDEXED FILE.
001500*---------------------------------------------------------------
001600* 1993-06-04 RPB  NEW PROGRAM FOR ETF WATCHLIST PROJECT REQ 4440
001700* 1993-06-04 RPB  ADAPTED FROM FUNDUPSR DELETE/REWRITE LOGIC,
001800*                 TUXEDO/TPCALL REMOVED, REWRITTEN AS A COPY-
001900*                 AND-DROP PASS OVER TWO SEQUENTIAL EXTRACTS
002000* 1995-09-30 DLW  CONDITION PURGE NOW KEYS OFF AC-UPDATED-TS
002100*                 INSTEAD OF AC-LAST-TRIGGERED-TS REQ 4502
002200* 2002-11-09 KMS  Y2K REMEDIATION - ACCEPT FROM DATE NOW RUN
002300*                 THROUGH CENTURY-WINDOW LOGIC BEFORE BUILDING
002400*                 THE 30-DAY CUTOFF, CUTOFF MATH REVERIFIED FOR
002500*                 CENTURY ROLLOVER REQ 4890
002600* 2005-11-02 KMS  PURGE CUTOFF NOW KEYS OFF AL-READ-TS / AC-
002700*                 UPDATED-TS (ADDED TO THE RECORDS FOR THIS
002800*                 PURPOSE) RATHER THAN THE TRIGGER TIMESTAMP
002900*                 REQ 4801
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    CLNSR.
003300 AUTHOR.        R. P. BRENNAN.
003400 INSTALLATION.  MERIDIAN SECURITIES DATA SERVICES.
003500 DATE-WRITTEN.  06/04/1993.
003600 DATE-COMPILED.
003700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-4381.
004200 OBJECT-COMPUTER.   IBM-4381.
004300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ALERT-IN            ASSIGN TO ALRTIN
004800                                FILE STATUS IS WS-ALIN-STATUS.
004900     SELECT ALERT-OUT           ASSIGN TO ALRTOUT
005000                                FILE STATUS IS WS-ALOUT-STATUS.
005100     SELECT ALERT-CONDITION-IN  ASSIGN TO ACNDIN
005200                                FILE STATUS IS WS-ACIN-STATUS.
005300     SELECT ALERT-CONDITION-OUT ASSIGN TO ACNDOUT
005400                                FILE STATUS IS WS-ACOUT-STATUS.
005500     SELECT CLEANUP-REPORT-OUT  ASSIGN TO CLNRPT
005600                                FILE STATUS IS WS-RPT-STATUS.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  ALERT-IN
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD.
006300 01  ALERT-REC-IN.
006400     COPY ALRTREC.
006500*
006600 FD  ALERT-OUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD.
006900 01  ALERT-REC-OUT.
007000     COPY ALRTREC.
007100*
007200 FD  ALERT-CONDITION-IN
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD.
007500 01  COND-REC-IN.
007600     COPY ACNDREC.
007700*
007800 FD  ALERT-CONDITION-OUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 01  COND-REC-OUT.
008200     COPY ACNDREC.
008300*
008400 FD  CLEANUP-REPORT-OUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 01  CLEANUP-REC-OUT.
008800     COPY CLNREC.
008900*
009000 WORKING-STORAGE SECTION.
009100*---------------------------------------------------------------
009200* 01W-SWITCHES
009300*---------------------------------------------------------------
009400 01  W00-SWITCHES.
009500     05  WS-ALIN-STATUS          PIC X(02)  VALUE '00'.
009600     05  WS-ALOUT-STATUS         PIC X(02)  VALUE '00'.
009700     05  WS-ACIN-STATUS          PIC X(02)  VALUE '00'.
009800     05  WS-ACOUT-STATUS         PIC X(02)  VALUE '00'.
009900     05  WS-RPT-STATUS           PIC X(02)  VALUE '00'.
010000     05  WS-ALIN-EOF-SW          PIC X(01)  VALUE 'N'.
010100         88  ALIN-EOF-YES                    VALUE 'Y'.
010200     05  WS-ACIN-EOF-SW          PIC X(01)  VALUE 'N'.
010300         88  ACIN-EOF-YES                    VALUE 'Y'.
010400     05  WS-PURGE-SW             PIC X(01)  VALUE 'N'.
010500         88  PURGE-ROW-YES                   VALUE 'Y'.
010600*
010700 01  W01-WORK-COUNTERS.
010800     05  WS-READ-ALERTS-DELETED  PIC 9(07)  COMP       VALUE 0.
010900     05  WS-EXPIRED-ALERTS-DELETED
011000                                 PIC 9(07)  COMP       VALUE 0.
011100     05  WS-INACTIVE-CONDS-DELETED
011200                                 PIC 9(07)  COMP       VALUE 0.
011300*
011400*---------------------------------------------------------------
011500* CURRENT-DATE/TIME WORK AREA.  BUILT ONCE AT STARTUP, USED FOR
011600* THE 30-DAY RETENTION CUTOFF.
011700*---------------------------------------------------------------
011800 01  W02-SYS-DATE-RAW            PIC 9(06).
011900 01  W02-SYS-TIME-RAW            PIC 9(08).
012000*
012100 01  W03-NOW-TS                  PIC 9(14).
012200 01  W03-NOW-TS-BROKEN REDEFINES W03-NOW-TS.
012300     05  W03-NOW-YYYY             PIC 9(04).
012400     05  W03-NOW-MM               PIC 9(02).
012500     05  W03-NOW-DD               PIC 9(02).
012600     05  W03-NOW-HH               PIC 9(02).
012700     05  W03-NOW-MN               PIC 9(02).
012800     05  W03-NOW-SS               PIC 9(02).
012900*
013000 01  W04-CUTOFF-TS                PIC 9(14).
013100 01  W04-CUTOFF-TS-BROKEN REDEFINES W04-CUTOFF-TS.
013200     05  W04-CUT-YYYY             PIC 9(04).
013300     05  W04-CUT-MM               PIC 9(02).
013400     05  W04-CUT-DD               PIC 9(02).
013500     05  W04-CUT-HH               PIC 9(02).
013600     05  W04-CUT-MN               PIC 9(02).
013700     05  W04-CUT-SS               PIC 9(02).
013800*
013900 01  W05-CENTURY-YY               PIC 9(02).
014000*
014100 01  W06-DAYS-TO-BACK-UP          PIC 9(03)  COMP       VALUE 30.
014200 01  W07-DAY-LOOP-CTR             PIC 9(03)  COMP       VALUE 0.
014300*
014400 01  W08-LEAP-WORK.
014500     05  W08-LEAP-QUOT            PIC 9(07) COMP.
014600     05  W08-LEAP-REM-4           PIC 9(07) COMP.
014700     05  W08-LEAP-REM-100         PIC 9(07) COMP.
014800     05  W08-LEAP-REM-400         PIC 9(07) COMP.
014900*
015000 01  W09-DAYS-IN-MONTH-LIST.
015100     05  FILLER                  PIC 9(02) VALUE 31.
015200     05  FILLER                  PIC 9(02) VALUE 28.
015300     05  FILLER                  PIC 9(02) VALUE 31.
015400     05  FILLER                  PIC 9(02) VALUE 30.
015500     05  FILLER                  PIC 9(02) VALUE 31.
015600     05  FILLER                  PIC 9(02) VALUE 30.
015700     05  FILLER                  PIC 9(02) VALUE 31.
015800     05  FILLER                  PIC 9(02) VALUE 31.
015900     05  FILLER                  PIC 9(02) VALUE 30.
016000     05  FILLER                  PIC 9(02) VALUE 31.
016100     05  FILLER                  PIC 9(02) VALUE 30.
016200     05  FILLER                  PIC 9(02) VALUE 31.
016300* REDEFINES 1 - DAYS-IN-MONTH OCCURS VIEW OF THE LIST ABOVE.
016400 01  W09-DAYS-IN-MONTH REDEFINES W09-DAYS-IN-MONTH-LIST.
016500     05  W09-DIM  OCCURS 12 TIMES PIC 9(02).
016600*
016700*---------------------------------------------------------------
016800* REDEFINES 2 - ALERT-ID ALTERNATE VIEW, SPLIT INTO A 3-DIGIT
016900* "BATCH SLICE" PREFIX AND A 6-DIGIT SEQUENCE FOR THE TRACE LOG,
017000* SAME SLICING THE SHOP USES ON OTHER 9-DIGIT SEQUENCE KEYS.
017100*---------------------------------------------------------------
017200 01  W10-ALERT-ID-VIEW            PIC 9(09).
017300 01  W10-ALERT-ID-BROKEN REDEFINES W10-ALERT-ID-VIEW.
017400     05  W10-ALERT-SLICE          PIC 9(03).
017500     05  W10-ALERT-SEQ            PIC 9(06).
017600*
017700*---------------------------------------------------------------
017800* REDEFINES 3 - CONDITION-ID ALTERNATE VIEW, SAME SLICING.
017900*---------------------------------------------------------------
018000 01  W11-COND-ID-VIEW             PIC 9(09).
018100 01  W11-COND-ID-BROKEN REDEFINES W11-COND-ID-VIEW.
018200     05  W11-COND-SLICE           PIC 9(03).
018300     05  W11-COND-SEQ             PIC 9(06).
018400*
018500 01  W12-TRACE-LINE.
018600     05  FILLER                  PIC X(18) VALUE
018700         'CLNSR TRACE -- '.
018800     05  W12-TEXT                PIC X(60).
018900     05  FILLER                  PIC X(01) VALUE SPACE.
019000*
019100 LINKAGE SECTION.
019200*
019300 PROCEDURE DIVISION.
019400*
019500*---------------------------------------------------------------
019600* 000-MAIN-ENTRY  --  RUNS THE ALERT PURGE PASS, THEN THE
019700* CONDITION PURGE PASS, THEN WRITES THE CONTROL-TOTAL ROW.
019800*---------------------------------------------------------------
019900 000-MAIN-ENTRY.
020000     PERFORM 050-INITIALIZE THRU 050-EXIT
020100     PERFORM 300-PURGE-READ-ALERTS THRU 300-EXIT
020200     PERFORM 500-PURGE-INACTIVE-CONDITIONS THRU 500-EXIT
020300     PERFORM 900-WRITE-CLEANUP-REPORT THRU 900-EXIT
020400     STOP RUN.
020500*
020600*---------------------------------------------------------------
020700* 050-INITIALIZE  --  BUILDS "NOW" AND THE 30-DAY-BACK CUTOFF.
020800*---------------------------------------------------------------
020900 050-INITIALIZE.
021000     ACCEPT W02-SYS-DATE-RAW FROM DATE
021100     ACCEPT W02-SYS-TIME-RAW FROM TIME
021200     PERFORM 060-BUILD-NOW-TS THRU 060-EXIT
021300     MOVE W03-NOW-TS TO W04-CUTOFF-TS
021400     PERFORM 070-BACK-UP-30-DAYS THRU 070-EXIT.
021500 050-EXIT.
021600     EXIT.
021700*
021800*---------------------------------------------------------------
021900* 060-BUILD-NOW-TS  --  CENTURY-WINDOWED YY TO YYYY, THEN PACKS
022000* THE 14-DIGIT TIMESTAMP.  WINDOW: 00-49 => 2000s, 50-99 => 1900s.
022100*---------------------------------------------------------------
022200 060-BUILD-NOW-TS.
022300     MOVE W02-SYS-DATE-RAW (1:2) TO W05-CENTURY-YY
022400     IF  W05-CENTURY-YY < 50
022500         COMPUTE W03-NOW-YYYY = 2000 + W05-CENTURY-YY
022600     ELSE
022700         COMPUTE W03-NOW-YYYY = 1900 + W05-CENTURY-YY
022800     END-IF
022900     MOVE W02-SYS-DATE-RAW (3:2) TO W03-NOW-MM
023000     MOVE W02-SYS-DATE-RAW (5:2) TO W03-NOW-DD
023100     MOVE W02-SYS-TIME-RAW (1:2) TO W03-NOW-HH
023200     MOVE W02-SYS-TIME-RAW (3:2) TO W03-NOW-MN
023300     MOVE W02-SYS-TIME-RAW (5:2) TO W03-NOW-SS.
023400 060-EXIT.
023500     EXIT.
023600*
023700*---------------------------------------------------------------
023800* 070-BACK-UP-30-DAYS  --  WALKS THE CUTOFF TIMESTAMP BACK ONE
023900* CALENDAR DAY AT A TIME, 30 TIMES.  NO INTRINSIC FUNCTIONS ARE
024000* USED FOR THE CALENDAR MATH, PER SHOP STANDARD.
024100*---------------------------------------------------------------
024200 070-BACK-UP-30-DAYS.
024300     PERFORM 080-BACK-UP-ONE-DAY THRU 080-EXIT
024400         VARYING W07-DAY-LOOP-CTR FROM 1 BY 1
024500         UNTIL W07-DAY-LOOP-CTR > W06-DAYS-TO-BACK-UP.
024600 070-EXIT.
024700     EXIT.
024800*
024900 080-BACK-UP-ONE-DAY.
025000*           BORROW CASCADE - DAY FIRST, THEN MONTH (WRAPPING
025100*           MONTH BACK TO DECEMBER AND DROPPING THE YEAR BY
025200*           ONE WHEN JANUARY ITSELF RUNS OUT), THEN RELOAD
025300*           THE NEW MONTH'S DAY COUNT FROM THE TABLE.
025400     IF  W04-CUT-DD > 1
025500         SUBTRACT 1 FROM W04-CUT-DD
025600     ELSE
025700         IF  W04-CUT-MM > 1
025800             SUBTRACT 1 FROM W04-CUT-MM
025900         ELSE
026000             MOVE 12 TO W04-CUT-MM
026100             SUBTRACT 1 FROM W04-CUT-YYYY
026200         END-IF
026300         MOVE W09-DIM (W04-CUT-MM) TO W04-CUT-DD
026400         IF  W04-CUT-MM = 2
026500             PERFORM 090-CHECK-LEAP-FEB THRU 090-EXIT
026600         END-IF
026700     END-IF.
026800 080-EXIT.
026900     EXIT.
027000*
027100*---------------------------------------------------------------
027200* 090-CHECK-LEAP-FEB  --  WIDENS FEBRUARY TO 29 DAYS IN A LEAP
027300* YEAR.  LEAP TEST USES CLASSIC DIVIDE/REMAINDER ARITHMETIC, NOT
027400* FUNCTION MOD, PER SHOP STANDARD (NO INTRINSIC FUNCTIONS).
027500*---------------------------------------------------------------
027600 090-CHECK-LEAP-FEB.
027700     DIVIDE W04-CUT-YYYY BY 4   GIVING W08-LEAP-QUOT
027800                                REMAINDER W08-LEAP-REM-4
027900     DIVIDE W04-CUT-YYYY BY 100 GIVING W08-LEAP-QUOT
028000                                REMAINDER W08-LEAP-REM-100
028100     DIVIDE W04-CUT-YYYY BY 400 GIVING W08-LEAP-QUOT
028200                                REMAINDER W08-LEAP-REM-400
028300     IF  (W08-LEAP-REM-4 = 0 AND W08-LEAP-REM-100 NOT = 0)
028400              OR W08-LEAP-REM-400 = 0
028500         MOVE 29 TO W04-CUT-DD
028600     END-IF.
028700 090-EXIT.
028800     EXIT.
028900*
029000*---------------------------------------------------------------
029100* 300-PURGE-READ-ALERTS  --  SWEEPS ALERT-IN, WRITING ONLY THE
029200* SURVIVING ROWS TO ALERT-OUT.  A ROW IS DROPPED WHEN IT IS A
029300* READ ALERT OLDER THAN THE 30-DAY CUTOFF (STEP 1) OR WHEN ITS
029400* STATUS IS EXPIRED (STEP 2), REGARDLESS OF READ-FLAG.
029500*---------------------------------------------------------------
029600 300-PURGE-READ-ALERTS.
029700     OPEN INPUT ALERT-IN
029800     OPEN OUTPUT ALERT-OUT
029900     PERFORM 310-READ-ALERT-IN THRU 310-EXIT
030000     PERFORM 320-EVAL-ONE-ALERT THRU 320-EXIT
030100         UNTIL ALIN-EOF-YES
030200     CLOSE ALERT-IN
030300     CLOSE ALERT-OUT.
030400 300-EXIT.
030500     EXIT.
030600*
030700 310-READ-ALERT-IN.
030800     READ ALERT-IN
030900         AT END
031000             MOVE 'Y' TO WS-ALIN-EOF-SW
031100     END-READ.
031200 310-EXIT.
031300     EXIT.
031400*
031500 320-EVAL-ONE-ALERT.
031600     MOVE 'N' TO WS-PURGE-SW
031700     IF  AL-STATUS-EXPIRED OF ALERT-REC-IN
031800         SET PURGE-ROW-YES TO TRUE
031900         ADD 1 TO WS-EXPIRED-ALERTS-DELETED
032000*           STEP 2 - EXPIRED ALERTS, UNCONDITIONAL
032100     ELSE
032200*           AL-READ-TS NOT = 0 GUARDS AGAINST A READ ALERT
032300*           WHOSE READ-TS WAS NEVER STAMPED BY STMAINT - ZERO
032400*           IS ALWAYS LESS THAN THE CUTOFF AND WOULD OTHERWISE
032500*           PURGE THE ROW ON THE FIRST NIGHT IT WAS MARKED READ
032600         IF  AL-READ OF ALERT-REC-IN
032700             AND AL-READ-TS OF ALERT-REC-IN < W04-CUTOFF-TS
032800                 AND AL-READ-TS OF ALERT-REC-IN NOT = 0
032900             SET PURGE-ROW-YES TO TRUE
033000             ADD 1 TO WS-READ-ALERTS-DELETED
033100*               STEP 1 - READ ALERTS, READ-TS OLDER THAN CUTOFF
033200         END-IF
033300     END-IF
033400     IF  NOT PURGE-ROW-YES
033500         MOVE ALERT-REC-IN TO ALERT-REC-OUT
033600         WRITE ALERT-REC-OUT
033700     ELSE
033800         MOVE AL-ALERT-ID OF ALERT-REC-IN TO W10-ALERT-ID-VIEW
033900         MOVE 'PURGING ALERT ID ' TO W12-TEXT
034000         DISPLAY W12-TRACE-LINE
034100         DISPLAY W10-ALERT-ID-VIEW
034200     END-IF
034300     PERFORM 310-READ-ALERT-IN THRU 310-EXIT.
034400 320-EXIT.
034500     EXIT.
034600*
034700*---------------------------------------------------------------
034800* 500-PURGE-INACTIVE-CONDITIONS  --  SWEEPS ALERT-CONDITION-IN,
034900* WRITING ONLY THE SURVIVING ROWS TO ALERT-CONDITION-OUT.  A ROW
035000* IS DROPPED WHEN IT IS INACTIVE AND ITS LAST UPDATE IS OLDER
035100* THAN THE 30-DAY CUTOFF (STEP 3).
035200*---------------------------------------------------------------
035300 500-PURGE-INACTIVE-CONDITIONS.
035400     OPEN INPUT ALERT-CONDITION-IN
035500     OPEN OUTPUT ALERT-CONDITION-OUT
035600     PERFORM 510-READ-COND-IN THRU 510-EXIT
035700     PERFORM 520-EVAL-ONE-COND THRU 520-EXIT
035800         UNTIL ACIN-EOF-YES
035900     CLOSE ALERT-CONDITION-IN
036000     CLOSE ALERT-CONDITION-OUT.
036100 500-EXIT.
036200     EXIT.
036300*
036400 510-READ-COND-IN.
036500     READ ALERT-CONDITION-IN
036600         AT END
036700             MOVE 'Y' TO WS-ACIN-EOF-SW
036800     END-READ.
036900 510-EXIT.
037000     EXIT.
037100*
037200 520-EVAL-ONE-COND.
037300*           SAME ZERO-TIMESTAMP GUARD AS THE ALERT PASS ABOVE -
037400*           A CONDITION THAT WAS NEVER UPDATED SINCE CREATION
037500*           CARRIES AC-UPDATED-TS OF ZEROS AND MUST NOT PURGE
037600     MOVE 'N' TO WS-PURGE-SW
037700     IF  AC-INACTIVE OF COND-REC-IN
037800         AND AC-UPDATED-TS OF COND-REC-IN < W04-CUTOFF-TS
037900         AND AC-UPDATED-TS OF COND-REC-IN NOT = 0
038000         SET PURGE-ROW-YES TO TRUE
038100         ADD 1 TO WS-INACTIVE-CONDS-DELETED
038200     END-IF
038300     IF  NOT PURGE-ROW-YES
038400         MOVE COND-REC-IN TO COND-REC-OUT
038500         WRITE COND-REC-OUT
038600     ELSE
038700         MOVE AC-CONDITION-ID OF COND-REC-IN TO W11-COND-ID-VIEW
038800         MOVE 'PURGING CONDITION ID ' TO W12-TEXT
038900         DISPLAY W12-TRACE-LINE
039000         DISPLAY W11-COND-ID-VIEW
039100     END-IF
039200     PERFORM 510-READ-COND-IN THRU 510-EXIT.
039300 520-EXIT.
039400     EXIT.
039500*
039600*---------------------------------------------------------------
039700* 900-WRITE-CLEANUP-REPORT  --  WRITES THE CONTROL-TOTAL ROW.
039800*---------------------------------------------------------------
039900 900-WRITE-CLEANUP-REPORT.
040000*           CR-RUN-DATE IS BUILT BY REFERENCE MODIFICATION
040100*           RATHER THAN A GROUP MOVE SINCE THE BROKEN-OUT
040200*           YYYY/MM/DD FIELDS ARE NUMERIC AND CR-RUN-DATE IS
040300*           A SINGLE X(08) PRINT FIELD
040400     MOVE SPACES TO CLEANUP-REC-OUT
040500     MOVE W03-NOW-YYYY TO CR-RUN-DATE (1:4)
040600     MOVE W03-NOW-MM   TO CR-RUN-DATE (5:2)
040700     MOVE W03-NOW-DD   TO CR-RUN-DATE (7:2)
040800     MOVE W02-SYS-TIME-RAW (1:6) TO CR-RUN-TIME
040900     MOVE WS-READ-ALERTS-DELETED     TO CR-READ-ALERTS-DELETED
041000     MOVE WS-EXPIRED-ALERTS-DELETED  TO CR-EXPIRED-ALERTS-DELETED
041100     MOVE WS-INACTIVE-CONDS-DELETED  TO CR-INACTIVE-CONDS-DELETED
041200     OPEN OUTPUT CLEANUP-REPORT-OUT
041300     WRITE CLEANUP-REC-OUT
041400     CLOSE CLEANUP-REPORT-OUT
041500     DISPLAY 'CLNSR -- READ ALERTS DELETED    : '
041600         WS-READ-ALERTS-DELETED
041700     DISPLAY 'CLNSR -- EXPIRED ALERTS DELETED : '
041800         WS-EXPIRED-ALERTS-DELETED
041900     DISPLAY 'CLNSR -- INACTIVE CONDS DELETED : '
042000         WS-INACTIVE-CONDS-DELETED.
042100 900-EXIT.
042200     EXIT.
