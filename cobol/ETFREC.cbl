000100*****************************************************************
000200* ETFREC  --  DAILY ETF MARKET SNAPSHOT RECORD
000300*----------------------------------------------------------------
000400* ONE ROW PER ETF PER TRADING DATE, AS RECEIVED FROM THE MARKET
000500* DATA FEED.  NATURAL KEY IS ETF-ISIN-CD + ETF-BASE-DATE.  MSTATS
000600* AND ETFLKUP COPY THIS MEMBER FOR THE ETF-INFO-IN FILE RECORD.
000700*
000800* 1993-03-11 RPB  NEW COPYBOOK FOR ETF WATCHLIST PROJECT REQ 4410
000900* 1994-07-02 RPB  ADDED NAV, MARKET-TOTAL-AMT, NET-ASSET-TOT-AMT
001000*                 PER FEED LAYOUT CHANGE REQ 4477
001100* 2002-11-09 KMS  Y2K REMEDIATION - BASE-DATE CONFIRMED 4-DIGIT
001200*                 YEAR, NO WINDOWING REQUIRED REQ 4890
001300* 2006-01-14 KMS  WIDENED FILLER FOR FUTURE FEED FIELDS REQ 4901
001400*****************************************************************
001500     05  ETF-BASE-DATE                PIC 9(08).
001600     05  ETF-SRTN-CD                  PIC X(10).
001700     05  ETF-ISIN-CD                  PIC X(12).
001800     05  ETF-ITMS-NM                  PIC X(200).
001900     05  ETF-CLOSE-PRICE              PIC S9(13)V99.
002000     05  ETF-VS-AMT                   PIC S9(13)V99.
002100     05  ETF-FLT-RT                   PIC S9(04)V9999.
002200     05  ETF-NAV-AMT                  PIC S9(13)V99.
002300     05  ETF-OPEN-PRICE               PIC S9(13)V99.
002400     05  ETF-HIGH-PRICE               PIC S9(13)V99.
002500     05  ETF-LOW-PRICE                PIC S9(13)V99.
002600     05  ETF-TRADE-VOLUME             PIC S9(15).
002700     05  ETF-TRADE-PRICE              PIC S9(18)V99.
002800     05  ETF-MARKET-TOTAL-AMT         PIC S9(18)V99.
002900     05  ETF-NET-ASSET-TOT-AMT        PIC S9(18)V99.
003000     05  FILLER                       PIC X(20).
