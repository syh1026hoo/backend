000100*****************************************************************
000200* STACTREC  --  STATUS-MAINTENANCE ACTION RECORD
000300*----------------------------------------------------------------
000400* ONE ROW PER REQUESTED STATUS CHANGE, READ BY STMAINT AND
000500* APPLIED AGAINST THE ALERT, ALERT-CONDITION OR WATCHLIST EXTRACT
000600* NAMED BY SA-TARGET-TYPE.  THIS EXTRACT IS PRODUCED UPSTREAM OF
000700* STMAINT BY THE INQUIRY/DISPLAY SIDE OF THE SYSTEM (NOT PART OF
000800* THIS BATCH SUITE) EACH TIME AN OPERATOR MARKS AN ALERT READ,
000900* UNREAD OR DISMISSED, OR FLIPS A CONDITION/WATCH ACTIVE FLAG.
001000*
001100* 2001-11-02 KMS  NEW COPYBOOK FOR ETF WATCHLIST PROJECT REQ 4802
001200*****************************************************************
001300     05  SA-ACTION-ID                 PIC 9(09).
001400     05  SA-TARGET-TYPE               PIC X(10).
001500         88  SA-TARGET-ALERT              VALUE 'ALERT'.
001600         88  SA-TARGET-CONDITION          VALUE 'CONDITION'.
001700         88  SA-TARGET-WATCHLIST          VALUE 'WATCHLIST'.
001800     05  SA-TARGET-ID                 PIC 9(09).
001900     05  SA-ACTION-CODE               PIC X(10).
002000         88  SA-ACTION-MARK-READ          VALUE 'READ'.
002100         88  SA-ACTION-MARK-UNREAD        VALUE 'UNREAD'.
002200         88  SA-ACTION-DISMISS            VALUE 'DISMISS'.
002300         88  SA-ACTION-ACTIVATE           VALUE 'ACTIVATE'.
002400         88  SA-ACTION-DEACTIVATE         VALUE 'DEACTIVATE'.
002500     05  SA-ACTION-TS                 PIC 9(14).
002600     05  FILLER                       PIC X(20).
