000100*****************************************************************
000200* STMAINT  --  ALERT / CONDITION / WATCHLIST STATUS MAINTENANCE
000300*---------------------------------------------------------------
000400* APPLIES OPERATOR-REQUESTED STATUS CHANGES AGAINST THE ALERT,
000500* ALERT-CONDITION AND WATCHLIST EXTRACTS.  THE REQUESTED CHANGES
000600* ARRIVE AS A SMALL MAINT-ACTION-IN EXTRACT (ONE ROW PER MARK-
000700* READ/UNREAD/DISMISS OR ACTIVATE/DEACTIVATE REQUEST), WHICH IS
000800* LOADED ENTIRELY INTO A WORKING-STORAGE TABLE AND THEN MATCHED,
000900* ONE RECORD AT A TIME, AGAINST EACH OF THE THREE EXTRACTS AS
001000* THEY ARE COPIED FORWARD FROM -IN TO -OUT.
001100*
001200* REPLACES THE OLD READ-BY-ACCOUNT / DELETE-AND-REWRITE CUSTOMER
001300* MAINTENANCE LOGIC - SINCE ALL THREE EXTRACTS ARE SEQUENTIAL,
001400* NOT INDEXED, THE MAINTENANCE PASS IS A COPY-FORWARD-AND-PATCH
001500* OVER EACH EXTRACT RATHER THAN A KEYED REWRITE.
001600*---------------------------------------------------------------
001700* 1993-06-11 RPB  NEW PROGRAM FOR ETF WATCHLIST PROJECT REQ 4441
001800* 1993-06-11 RPB  ADAPTED FROM SELL SCREEN-FORM LOGIC, TUXEDO/
001900*                 TPCALL AND THE SELL/CUST SCREEN FORMS REMOVED,
002000*                 REWRITTEN AS A TABLE-DRIVEN COPY-AND-PATCH PASS
002100*                 OVER THREE SEQUENTIAL EXTRACTS
002200* 1995-09-30 DLW  MARK-READ NOW STAMPS AL-READ-TS OFF THE RUN
002300*                 CLOCK INSTEAD OF THE INCOMING ACTION RECORD,
002400*                 TO MATCH THE RETENTION SWEEP'S CLOCK REQ 4502
002500* 2002-11-09 KMS  Y2K REMEDIATION - RUN-CLOCK CENTURY WINDOWING
002600*                 ADDED TO 060-BUILD-NOW-TS REQ 4890
002700* 2005-11-02 KMS  NEW STACTREC COPYBOOK INTRODUCED FOR THE
002800*                 ACTION EXTRACT REQ 4802
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    STMAINT.
003200 AUTHOR.        R. P. BRENNAN.
003300 INSTALLATION.  MERIDIAN SECURITIES DATA SERVICES.
003400 DATE-WRITTEN.  06/11/1993.
003500 DATE-COMPILED.
003600 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-4381.
004100 OBJECT-COMPUTER.   IBM-4381.
004200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT MAINT-ACTION-IN      ASSIGN TO STACTIN
004700                                 FILE STATUS IS WS-SAIN-STATUS.
004800     SELECT WATCHLIST-IN         ASSIGN TO WLSTIN
004900                                 FILE STATUS IS WS-WLIN-STATUS.
005000     SELECT WATCHLIST-OUT        ASSIGN TO WLSTOUT
005100                                 FILE STATUS IS WS-WLOUT-STATUS.
005200     SELECT ALERT-CONDITION-IN   ASSIGN TO ACNDIN
005300                                 FILE STATUS IS WS-ACIN-STATUS.
005400     SELECT ALERT-CONDITION-OUT  ASSIGN TO ACNDOUT
005500                                 FILE STATUS IS WS-ACOUT-STATUS.
005600     SELECT ALERT-IN             ASSIGN TO ALRTIN
005700                                 FILE STATUS IS WS-ALIN-STATUS.
005800     SELECT ALERT-OUT            ASSIGN TO ALRTOUT
005900                                 FILE STATUS IS WS-ALOUT-STATUS.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  MAINT-ACTION-IN
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600 01  MAINT-ACTION-REC.
006700     COPY STACTREC.
006800*
006900 FD  WATCHLIST-IN
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200 01  WATCHLIST-REC-IN.
007300     COPY WLSTREC.
007400*
007500 FD  WATCHLIST-OUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800 01  WATCHLIST-REC-OUT.
007900     COPY WLSTREC.
008000*
008100 FD  ALERT-CONDITION-IN
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 01  COND-REC-IN.
008500     COPY ACNDREC.
008600*
008700 FD  ALERT-CONDITION-OUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD.
009000 01  COND-REC-OUT.
009100     COPY ACNDREC.
009200*
009300 FD  ALERT-IN
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD.
009600 01  ALERT-REC-IN.
009700     COPY ALRTREC.
009800*
009900 FD  ALERT-OUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD.
010200 01  ALERT-REC-OUT.
010300     COPY ALRTREC.
010400*
010500 WORKING-STORAGE SECTION.
010600*---------------------------------------------------------------
010700* 01W-SWITCHES
010800*---------------------------------------------------------------
010900 01  W00-SWITCHES.
011000     05  WS-SAIN-STATUS          PIC X(02)  VALUE '00'.
011100     05  WS-WLIN-STATUS          PIC X(02)  VALUE '00'.
011200     05  WS-WLOUT-STATUS         PIC X(02)  VALUE '00'.
011300     05  WS-ACIN-STATUS          PIC X(02)  VALUE '00'.
011400     05  WS-ACOUT-STATUS         PIC X(02)  VALUE '00'.
011500     05  WS-ALIN-STATUS          PIC X(02)  VALUE '00'.
011600     05  WS-ALOUT-STATUS         PIC X(02)  VALUE '00'.
011700     05  WS-SAIN-EOF-SW          PIC X(01)  VALUE 'N'.
011800         88  SAIN-EOF-YES                    VALUE 'Y'.
011900     05  WS-WLIN-EOF-SW          PIC X(01)  VALUE 'N'.
012000         88  WLIN-EOF-YES                    VALUE 'Y'.
012100     05  WS-ACIN-EOF-SW          PIC X(01)  VALUE 'N'.
012200         88  ACIN-EOF-YES                    VALUE 'Y'.
012300     05  WS-ALIN-EOF-SW          PIC X(01)  VALUE 'N'.
012400         88  ALIN-EOF-YES                    VALUE 'Y'.
012500     05  WS-CODE-VALID-SW        PIC X(01)  VALUE 'N'.
012600         88  CODE-IS-VALID                   VALUE 'Y'.
012700     05  WS-FOUND-SW             PIC X(01)  VALUE 'N'.
012800         88  ACTION-WAS-FOUND                VALUE 'Y'.
012900*
013000 01  W01-WORK-COUNTERS.
013100     05  WS-ACTION-CNT           PIC 9(05)  COMP       VALUE 0.
013200     05  WS-ACTION-IDX           PIC 9(05)  COMP       VALUE 0.
013300     05  WS-CODE-IDX             PIC 9(02)  COMP       VALUE 0.
013400     05  WS-ACTIONS-REJECTED     PIC 9(05)  COMP       VALUE 0.
013500     05  WS-WATCH-CHANGED        PIC 9(07)  COMP       VALUE 0.
013600     05  WS-COND-CHANGED         PIC 9(07)  COMP       VALUE 0.
013700     05  WS-ALERT-CHANGED        PIC 9(07)  COMP       VALUE 0.
013800     05  WS-MAX-ACTIONS          PIC 9(05)  COMP       VALUE 5000.
013900*
014000*---------------------------------------------------------------
014100* MAINT-ACTION TABLE, LOADED ONCE FROM MAINT-ACTION-IN, THEN
014200* SEARCHED SERIALLY AGAINST EACH OF THE THREE EXTRACTS BELOW.
014300*---------------------------------------------------------------
014400 01  W02-ACTION-TABLE.
014500     05  W02-ACTION-ENTRY OCCURS 5000 TIMES
014600                          INDEXED BY W02-IDX.
014700         10  T-TARGET-TYPE        PIC X(10).
014800         10  T-TARGET-ID          PIC 9(09).
014900         10  T-ACTION-CODE        PIC X(10).
015000*
015100 01  W03-FOUND-ACTION-CODE        PIC X(10).
015200*
015300*---------------------------------------------------------------
015400* CURRENT RUN-CLOCK, STAMPED ONTO AL-READ-TS WHEN AN ALERT IS
015500* MARKED READ.
015600*---------------------------------------------------------------
015700 01  W04-SYS-DATE-RAW            PIC 9(06).
015800 01  W04-SYS-TIME-RAW            PIC 9(08).
015900 01  W05-NOW-TS                  PIC 9(14).
016000* REDEFINES 1 - RUN-CLOCK TIMESTAMP BROKEN INTO ITS PARTS FOR
016100* ASSEMBLY FROM THE ACCEPTED SYSTEM DATE/TIME.
016200 01  W05-NOW-TS-BROKEN REDEFINES W05-NOW-TS.
016300     05  W05-NOW-YYYY             PIC 9(04).
016400     05  W05-NOW-MM               PIC 9(02).
016500     05  W05-NOW-DD               PIC 9(02).
016600     05  W05-NOW-HH               PIC 9(02).
016700     05  W05-NOW-MN               PIC 9(02).
016800     05  W05-NOW-SS               PIC 9(02).
016900 01  W06-CENTURY-YY               PIC 9(02).
017000*
017100*---------------------------------------------------------------
017200* VALID ACTION-CODE LIST, BUILT AS FILLER/VALUE ENTRIES AND
017300* REDEFINED AS AN OCCURS TABLE, PER SHOP CONVENTION FOR LITERAL
017400* KEYWORD LISTS (VALUE CLAUSES ARE NOT ALLOWED DIRECTLY ON AN
017500* OCCURS ITEM).
017600*---------------------------------------------------------------
017700 01  W07-VALID-CODE-LIST.
017800     05  FILLER                  PIC X(10) VALUE 'READ'.
017900     05  FILLER                  PIC X(10) VALUE 'UNREAD'.
018000     05  FILLER                  PIC X(10) VALUE 'DISMISS'.
018100     05  FILLER                  PIC X(10) VALUE 'ACTIVATE'.
018200     05  FILLER                  PIC X(10) VALUE 'DEACTIVATE'.
018300* REDEFINES 2 - OCCURS VIEW OF THE LIST ABOVE FOR SERIAL SEARCH.
018400 01  W07-VALID-CODE-TBL REDEFINES W07-VALID-CODE-LIST.
018500     05  W07-VALID-CODE  OCCURS 5 TIMES PIC X(10).
018600*
018700*---------------------------------------------------------------
018800* REDEFINES 3 - TARGET-ID ALTERNATE VIEW, SPLIT INTO A 3-DIGIT
018900* BATCH SLICE AND A 6-DIGIT SEQUENCE, FOR THE TRACE LOG, SAME
019000* SLICING THE SHOP USES ON OTHER 9-DIGIT SEQUENCE KEYS.
019100*---------------------------------------------------------------
019200 01  W08-TARGET-ID-VIEW           PIC 9(09).
019300 01  W08-TARGET-ID-BROKEN REDEFINES W08-TARGET-ID-VIEW.
019400     05  W08-TARGET-SLICE         PIC 9(03).
019500     05  W08-TARGET-SEQ           PIC 9(06).
019600*
019700 01  W10-FIND-TARGET-TYPE         PIC X(10).
019800*
019900 01  W09-TRACE-LINE.
020000     05  FILLER                  PIC X(18) VALUE
020100         'STMAINT TRACE -- '.
020200     05  W09-TEXT                PIC X(60).
020300     05  FILLER                  PIC X(01) VALUE SPACE.
020400*
020500 LINKAGE SECTION.
020600*
020700 PROCEDURE DIVISION.
020800*
020900*---------------------------------------------------------------
021000* 000-MAIN-ENTRY  --  LOADS THE ACTION TABLE, THEN MAKES ONE
021100* COPY-AND-PATCH PASS OVER EACH OF THE THREE EXTRACTS.
021200*---------------------------------------------------------------
021300 000-MAIN-ENTRY.
021400     PERFORM 050-INITIALIZE THRU 050-EXIT
021500     OPEN INPUT MAINT-ACTION-IN
021600     PERFORM 100-LOAD-ACTION-TBL THRU 100-EXIT
021700     CLOSE MAINT-ACTION-IN
021800     PERFORM 200-APPLY-WATCHLIST-ACTIONS THRU 200-EXIT
021900     PERFORM 300-APPLY-CONDITION-ACTIONS THRU 300-EXIT
022000     PERFORM 400-APPLY-ALERT-ACTIONS THRU 400-EXIT
022100     PERFORM 900-WRITE-SUMMARY THRU 900-EXIT
022200     STOP RUN.
022300*
022400*---------------------------------------------------------------
022500* 050-INITIALIZE  --  BUILDS THE RUN CLOCK USED FOR AL-READ-TS.
022600*---------------------------------------------------------------
022700 050-INITIALIZE.
022800     ACCEPT W04-SYS-DATE-RAW FROM DATE
022900     ACCEPT W04-SYS-TIME-RAW FROM TIME
023000     MOVE W04-SYS-DATE-RAW (1:2) TO W06-CENTURY-YY
023100     IF  W06-CENTURY-YY < 50
023200         COMPUTE W05-NOW-YYYY = 2000 + W06-CENTURY-YY
023300     ELSE
023400         COMPUTE W05-NOW-YYYY = 1900 + W06-CENTURY-YY
023500     END-IF
023600     MOVE W04-SYS-DATE-RAW (3:2) TO W05-NOW-MM
023700     MOVE W04-SYS-DATE-RAW (5:2) TO W05-NOW-DD
023800     MOVE W04-SYS-TIME-RAW (1:2) TO W05-NOW-HH
023900     MOVE W04-SYS-TIME-RAW (3:2) TO W05-NOW-MN
024000     MOVE W04-SYS-TIME-RAW (5:2) TO W05-NOW-SS.
024100 050-EXIT.
024200     EXIT.
024300*
024400*---------------------------------------------------------------
024500* 100-LOAD-ACTION-TBL  --  READS MAINT-ACTION-IN IN FULL.
024600*---------------------------------------------------------------
024700 100-LOAD-ACTION-TBL.
024800     PERFORM 110-READ-ACTION THRU 110-EXIT
024900     PERFORM 120-STORE-ONE-ACTION THRU 120-EXIT
025000         UNTIL SAIN-EOF-YES.
025100 100-EXIT.
025200     EXIT.
025300*
025400 110-READ-ACTION.
025500     READ MAINT-ACTION-IN
025600         AT END
025700             MOVE 'Y' TO WS-SAIN-EOF-SW
025800     END-READ.
025900 110-EXIT.
026000     EXIT.
026100*
026200 120-STORE-ONE-ACTION.
026300     IF  NOT SAIN-EOF-YES
026400         PERFORM 130-VALIDATE-ACTION-CODE THRU 130-EXIT
026500         IF  CODE-IS-VALID
026600             IF  WS-ACTION-CNT < WS-MAX-ACTIONS
026700                 ADD 1 TO WS-ACTION-CNT
026800*                   SET W02-IDX TO WS-ACTION-CNT
026900                 SET W02-IDX TO WS-ACTION-CNT
027000                 MOVE SA-TARGET-TYPE TO T-TARGET-TYPE (W02-IDX)
027100                 MOVE SA-TARGET-ID   TO T-TARGET-ID   (W02-IDX)
027200                 MOVE SA-ACTION-CODE TO T-ACTION-CODE (W02-IDX)
027300             ELSE
027400                 MOVE 'ACTION TABLE FULL, ROW DROPPED'
027500                     TO W09-TEXT
027600                 DISPLAY W09-TRACE-LINE
027700                 ADD 1 TO WS-ACTIONS-REJECTED
027800             END-IF
027900         ELSE
028000             MOVE 'UNRECOGNIZED ACTION CODE, ROW DROPPED'
028100                 TO W09-TEXT
028200             DISPLAY W09-TRACE-LINE
028300             ADD 1 TO WS-ACTIONS-REJECTED
028400         END-IF
028500         PERFORM 110-READ-ACTION THRU 110-EXIT
028600     END-IF.
028700 120-EXIT.
028800     EXIT.
028900*
029000*---------------------------------------------------------------
029100* 130-VALIDATE-ACTION-CODE  --  CONFIRMS SA-ACTION-CODE IS ONE
029200* OF THE FIVE KNOWN CODES BEFORE THE ROW IS TABLED.
029300*---------------------------------------------------------------
029400 130-VALIDATE-ACTION-CODE.
029500     MOVE 'N' TO WS-CODE-VALID-SW
029600     PERFORM 131-TEST-ONE-CODE THRU 131-EXIT
029700         VARYING WS-CODE-IDX FROM 1 BY 1
029800         UNTIL WS-CODE-IDX > 5
029900            OR CODE-IS-VALID.
030000 130-EXIT.
030100     EXIT.
030200*
030300 131-TEST-ONE-CODE.
030400     IF  SA-ACTION-CODE = W07-VALID-CODE (WS-CODE-IDX)
030500         MOVE 'Y' TO WS-CODE-VALID-SW
030600     END-IF.
030700 131-EXIT.
030800     EXIT.
030900*
031000*---------------------------------------------------------------
031100* 200-APPLY-WATCHLIST-ACTIONS  --  COPIES WATCHLIST-IN TO
031200* WATCHLIST-OUT, APPLYING ANY MATCHING ACTIVATE/DEACTIVATE
031300* ACTION FIRST.
031400*---------------------------------------------------------------
031500 200-APPLY-WATCHLIST-ACTIONS.
031600     OPEN INPUT WATCHLIST-IN
031700     OPEN OUTPUT WATCHLIST-OUT
031800     PERFORM 210-READ-WLIN THRU 210-EXIT
031900     PERFORM 220-EVAL-ONE-WATCH THRU 220-EXIT
032000         UNTIL WLIN-EOF-YES
032100     CLOSE WATCHLIST-IN
032200     CLOSE WATCHLIST-OUT.
032300 200-EXIT.
032400     EXIT.
032500*
032600 210-READ-WLIN.
032700     READ WATCHLIST-IN
032800         AT END
032900             MOVE 'Y' TO WS-WLIN-EOF-SW
033000     END-READ.
033100 210-EXIT.
033200     EXIT.
033300*
033400 220-EVAL-ONE-WATCH.
033500*           W10-FIND-TARGET-TYPE IS COMPARED FULL-LENGTH AGAINST
033600*           T-TARGET-TYPE, SO THE LITERAL BELOW MUST CARRY THE
033700*           SAME TRAILING BLANKS STACTREC'S SA-TARGET-TYPE DOES
033800     MOVE WL-WATCHLIST-ID OF WATCHLIST-REC-IN TO W08-TARGET-ID-VIEW
033900     MOVE 'WATCHLIST ' TO W10-FIND-TARGET-TYPE
034000     PERFORM 450-FIND-ACTION-FOR THRU 450-EXIT
034100     IF  ACTION-WAS-FOUND
034200         EVALUATE W03-FOUND-ACTION-CODE
034300*           ONLY ACTIVATE/DEACTIVATE ARE MEANINGFUL FOR A WATCH
034400             WHEN 'ACTIVATE  '
034500                 SET WL-ACTIVE OF WATCHLIST-REC-IN TO TRUE
034600                 ADD 1 TO WS-WATCH-CHANGED
034700             WHEN 'DEACTIVATE'
034800                 SET WL-INACTIVE OF WATCHLIST-REC-IN TO TRUE
034900                 ADD 1 TO WS-WATCH-CHANGED
035000             WHEN OTHER
035100                 MOVE 'ACTION CODE NOT VALID FOR A WATCHLIST'
035200                     TO W09-TEXT
035300                 DISPLAY W09-TRACE-LINE
035400         END-EVALUATE
035500     END-IF
035600     MOVE WATCHLIST-REC-IN TO WATCHLIST-REC-OUT
035700     WRITE WATCHLIST-REC-OUT
035800     PERFORM 210-READ-WLIN THRU 210-EXIT.
035900 220-EXIT.
036000     EXIT.
036100*
036200*---------------------------------------------------------------
036300* 300-APPLY-CONDITION-ACTIONS  --  COPIES ALERT-CONDITION-IN TO
036400* ALERT-CONDITION-OUT, APPLYING ANY MATCHING ACTIVATE/DEACTIVATE
036500* ACTION FIRST.
036600*---------------------------------------------------------------
036700 300-APPLY-CONDITION-ACTIONS.
036800     OPEN INPUT ALERT-CONDITION-IN
036900     OPEN OUTPUT ALERT-CONDITION-OUT
037000     PERFORM 310-READ-ACIN THRU 310-EXIT
037100     PERFORM 320-EVAL-ONE-COND THRU 320-EXIT
037200         UNTIL ACIN-EOF-YES
037300     CLOSE ALERT-CONDITION-IN
037400     CLOSE ALERT-CONDITION-OUT.
037500 300-EXIT.
037600     EXIT.
037700*
037800 310-READ-ACIN.
037900     READ ALERT-CONDITION-IN
038000         AT END
038100             MOVE 'Y' TO WS-ACIN-EOF-SW
038200     END-READ.
038300 310-EXIT.
038400     EXIT.
038500*
038600 320-EVAL-ONE-COND.
038700     MOVE AC-CONDITION-ID OF COND-REC-IN TO W08-TARGET-ID-VIEW
038800     MOVE 'CONDITION ' TO W10-FIND-TARGET-TYPE
038900     PERFORM 450-FIND-ACTION-FOR THRU 450-EXIT
039000     IF  ACTION-WAS-FOUND
039100         EVALUATE W03-FOUND-ACTION-CODE
039200             WHEN 'ACTIVATE  '
039300                 SET AC-ACTIVE OF COND-REC-IN TO TRUE
039400                 ADD 1 TO WS-COND-CHANGED
039500             WHEN 'DEACTIVATE'
039600                 SET AC-INACTIVE OF COND-REC-IN TO TRUE
039700                 ADD 1 TO WS-COND-CHANGED
039800             WHEN OTHER
039900                 MOVE 'ACTION CODE NOT VALID FOR A CONDITION'
040000                     TO W09-TEXT
040100                 DISPLAY W09-TRACE-LINE
040200         END-EVALUATE
040300     END-IF
040400     MOVE COND-REC-IN TO COND-REC-OUT
040500     WRITE COND-REC-OUT
040600     PERFORM 310-READ-ACIN THRU 310-EXIT.
040700 320-EXIT.
040800     EXIT.
040900*
041000*---------------------------------------------------------------
041100* 400-APPLY-ALERT-ACTIONS  --  COPIES ALERT-IN TO ALERT-OUT,
041200* APPLYING ANY MATCHING READ/UNREAD/DISMISS ACTION FIRST.
041300*---------------------------------------------------------------
041400 400-APPLY-ALERT-ACTIONS.
041500     OPEN INPUT ALERT-IN
041600     OPEN OUTPUT ALERT-OUT
041700     PERFORM 410-READ-ALIN THRU 410-EXIT
041800     PERFORM 420-EVAL-ONE-ALERT THRU 420-EXIT
041900         UNTIL ALIN-EOF-YES
042000     CLOSE ALERT-IN
042100     CLOSE ALERT-OUT.
042200 400-EXIT.
042300     EXIT.
042400*
042500 410-READ-ALIN.
042600     READ ALERT-IN
042700         AT END
042800             MOVE 'Y' TO WS-ALIN-EOF-SW
042900     END-READ.
043000 410-EXIT.
043100     EXIT.
043200*
043300 420-EVAL-ONE-ALERT.
043400     MOVE AL-ALERT-ID OF ALERT-REC-IN TO W08-TARGET-ID-VIEW
043500     MOVE 'ALERT     ' TO W10-FIND-TARGET-TYPE
043600     PERFORM 450-FIND-ACTION-FOR THRU 450-EXIT
043700     IF  ACTION-WAS-FOUND
043800         EVALUATE W03-FOUND-ACTION-CODE
043900             WHEN 'READ      '
044000                 SET AL-READ OF ALERT-REC-IN TO TRUE
044100                 MOVE W05-NOW-TS TO AL-READ-TS OF ALERT-REC-IN
044200                 ADD 1 TO WS-ALERT-CHANGED
044300             WHEN 'UNREAD    '
044400*                   ZEROING AL-READ-TS HERE (RATHER THAN
044500*                   LEAVING THE OLD STAMP) KEEPS CLNSR'S
044600*                   ZERO-TIMESTAMP GUARD HONEST - AN UNREAD
044700*                   ALERT MUST NOT LOOK LIKE A STALE READ ONE
044800                 SET AL-UNREAD OF ALERT-REC-IN TO TRUE
044900                 MOVE ZEROS TO AL-READ-TS OF ALERT-REC-IN
045000                 ADD 1 TO WS-ALERT-CHANGED
045100             WHEN 'DISMISS   '
045200                 SET AL-STATUS-DISMISSED OF ALERT-REC-IN TO TRUE
045300                 ADD 1 TO WS-ALERT-CHANGED
045400             WHEN OTHER
045500                 MOVE 'ACTION CODE NOT VALID FOR AN ALERT'
045600                     TO W09-TEXT
045700                 DISPLAY W09-TRACE-LINE
045800         END-EVALUATE
045900     END-IF
046000     MOVE ALERT-REC-IN TO ALERT-REC-OUT
046100     WRITE ALERT-REC-OUT
046200     PERFORM 410-READ-ALIN THRU 410-EXIT.
046300 420-EXIT.
046400     EXIT.
046500*
046600*---------------------------------------------------------------
046700* 450-FIND-ACTION-FOR  --  SERIAL SEARCH OF THE ACTION TABLE FOR
046800* AN ENTRY MATCHING W10-FIND-TARGET-TYPE AND W08-TARGET-ID-VIEW,
046900* BOTH SET BY THE CALLING PARAGRAPH BEFORE THIS PERFORM.
047000*---------------------------------------------------------------
047100 450-FIND-ACTION-FOR.
047200*           ACTION TABLE HAS NO KEY ORDERING - IT IS LOADED IN
047300*           WHATEVER ORDER THE UPSTREAM EXTRACT PRODUCED IT, SO
047400*           THIS MUST BE A SERIAL SCAN, NOT A SEARCH ALL
047500     MOVE 'N' TO WS-FOUND-SW
047600     MOVE SPACES TO W03-FOUND-ACTION-CODE
047700     IF  WS-ACTION-CNT > 0
047800         PERFORM 460-TEST-ONE-ENTRY THRU 460-EXIT
047900             VARYING WS-ACTION-IDX FROM 1 BY 1
048000             UNTIL WS-ACTION-IDX > WS-ACTION-CNT
048100                OR ACTION-WAS-FOUND
048200     END-IF.
048300 450-EXIT.
048400     EXIT.
048500*
048600 460-TEST-ONE-ENTRY.
048700     SET W02-IDX TO WS-ACTION-IDX
048800     IF  T-TARGET-TYPE (W02-IDX) = W10-FIND-TARGET-TYPE
048900         AND T-TARGET-ID (W02-IDX) = W08-TARGET-ID-VIEW
049000         MOVE 'Y' TO WS-FOUND-SW
049100         MOVE T-ACTION-CODE (W02-IDX) TO W03-FOUND-ACTION-CODE
049200     END-IF.
049300 460-EXIT.
049400     EXIT.
049500*
049600*---------------------------------------------------------------
049700* 900-WRITE-SUMMARY  --  OPERATOR TRACE OF THE RUN TOTALS.  NO
049800* SEPARATE CONTROL-TOTAL FILE IS DEFINED FOR THIS JOB.
049900*---------------------------------------------------------------
050000 900-WRITE-SUMMARY.
050100     DISPLAY 'STMAINT -- ACTIONS LOADED       : ' WS-ACTION-CNT
050200     DISPLAY 'STMAINT -- ACTIONS REJECTED      : '
050300         WS-ACTIONS-REJECTED
050400     DISPLAY 'STMAINT -- WATCHLIST ROWS CHANGED : '
050500         WS-WATCH-CHANGED
050600     DISPLAY 'STMAINT -- CONDITION ROWS CHANGED : '
050700         WS-COND-CHANGED
050800     DISPLAY 'STMAINT -- ALERT ROWS CHANGED     : '
050900         WS-ALERT-CHANGED.
051000 900-EXIT.
051100     EXIT.
