000100*****************************************************************
000200* ACVALID  --  ALERT CONDITION THRESHOLD VALIDATION SUBROUTINE
000300*----------------------------------------------------------------
000400* CALLED BY ACNDACT FOR EVERY NEW OR EDITED ALERT-CONDITION ROW
000500* BEFORE IT IS ALLOWED TO JOIN THE ALERT-CONDITION MASTER.  CHECKS
000600* THE CONDITION TYPE AGAINST ITS ALLOWED THRESHOLD RANGE.  NO FD,
000700* NO TUXEDO SERVICE CALL - PLAIN LINKAGE SUBROUTINE, MODELED ON
000800* THE IN-STORAGE LOOKUP STYLE ALREADY USED BY ETFLKUP.
000900*
001000* CALLING SEQUENCE -
001100*     CALL "ACVALID" USING LK-CONDITION-TYPE LK-THRESHOLD-VALUE
001200*                           LK-VALID-SW.
001300*
001400*---------------------------------------------------------------
001500* 1993-07-18 RPB  NEW PROGRAM FOR ETF WATCHLIST PROJECT REQ 4442
001600* 1993-07-18 RPB  ADAPTED FROM CSIMPSRV SERVICE-STUB SHELL, TPCALL
001700*                 PLUMBING STRIPPED, REWRITTEN AS A PLAIN LINKAGE
001800*                 SUBROUTINE RETURNING A VALID/INVALID SWITCH
001900* 1997-04-09 DLW  PERCENTAGE-RISE UPPER BOUND TIGHTENED FROM 999
002000*                 TO 100 PER NEW CONDITION-ENTRY EDIT RULES
002100*                 REQ 4588
002200* 2002-11-09 KMS  Y2K REMEDIATION - REVIEWED, NO DATE FIELDS IN
002300*                 THIS SUBROUTINE, NO CHANGE REQUIRED REQ 4890
002400* 2005-11-02 KMS  VOLUME-SPIKE CONFIRMED NOT YET SUPPORTED BY THE
002500*                 EVALUATION SIDE (SEE PMONSR) - LEFT OUT OF THE
002600*                 VALID-TYPE LIST BELOW ON PURPOSE, FALLS THROUGH
002700*                 TO THE OTHER-TYPE REJECT REQ 4802
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    ACVALID.
003100 AUTHOR.        R. P. BRENNAN.
003200 INSTALLATION.  MERIDIAN SECURITIES DATA SERVICES.
003300 DATE-WRITTEN.  07/18/1993.
003400 DATE-COMPILED.
003500 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-4381.
004000 OBJECT-COMPUTER.   IBM-4381.
004100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004200*
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*---------------------------------------------------------------
004600* 01W-WORK-COUNTERS  --  NO FILES, NO SWITCHES NEEDED FOR THIS
004700* RUN UNIT EXCEPT THE REASON-CODE SET BELOW FOR THE TRACE LINE.
004800*---------------------------------------------------------------
004900 01  W01-WORK-COUNTERS.
005000     05  WS-CALL-COUNT            PIC 9(07)  COMP  VALUE 0.
005100*
005200 01  W02-REASON-SW                PIC X(01)  VALUE SPACE.
005300     88  REASON-RANGE                        VALUE 'R'.
005400     88  REASON-TYPE                         VALUE 'T'.
005500*
005600*---------------------------------------------------------------
005700* REDEFINES 1 - THRESHOLD VALUE NUMERIC-EDITED VIEW FOR THE TRACE
005800* LINE WRITTEN WHEN A CONDITION IS REJECTED ON THE RANGE CHECK.
005900*---------------------------------------------------------------
006000 01  W03-THRESHOLD-AMT             PIC S9(06)V9999.
006100 01  W03-THRESHOLD-EDIT REDEFINES W03-THRESHOLD-AMT.
006200     05  FILLER                    PIC X(01).
006300     05  W03-THRESHOLD-DISPLAY     PIC S9(05)V9999.
006400*
006500*---------------------------------------------------------------
006600* REDEFINES 2 - CONDITION TYPE ALTERNATE VIEW, FIRST EIGHT BYTES
006700* CARRY THE SHORT FORM (PERCENTAGE, PRICE... ) USED ON THE TRACE
006800* LINE TO KEEP IT ON ONE PRINT LINE.
006900*---------------------------------------------------------------
007000 01  W04-TYPE-VIEW                 PIC X(20).
007100 01  W04-TYPE-BROKEN REDEFINES W04-TYPE-VIEW.
007200     05  W04-TYPE-SHORT            PIC X(08).
007300     05  W04-TYPE-REST             PIC X(12).
007400*
007500*---------------------------------------------------------------
007600* REDEFINES 3 - VALID-SWITCH ALTERNATE VIEW SO THE TRACE LINE CAN
007700* SHOW THE RETURNED RESULT AS A ONE-CHARACTER Y/N DISPLAY FIELD
007800* EVEN THOUGH THE LINKAGE ITEM ITSELF CARRIES THE 88-LEVELS.
007900*---------------------------------------------------------------
008000 01  W05-RESULT-VIEW               PIC X(01).
008100 01  W05-RESULT-BROKEN REDEFINES W05-RESULT-VIEW.
008200     05  W05-RESULT-CHAR           PIC X(01).
008300*
008400 01  W06-TRACE-LINE.
008500     05  FILLER                    PIC X(18) VALUE
008600         'ACVALID TRACE -- '.
008700     05  W06-TEXT                  PIC X(60).
008800     05  FILLER                    PIC X(01) VALUE SPACE.
008900*
009000 LINKAGE SECTION.
009100 01  LK-CONDITION-TYPE             PIC X(20).
009200 01  LK-THRESHOLD-VALUE            PIC S9(06)V9999.
009300 01  LK-VALID-SW                   PIC X(01).
009400     88  LK-CONDITION-VALID               VALUE 'Y'.
009500     88  LK-CONDITION-INVALID             VALUE 'N'.
009600*
009700 PROCEDURE DIVISION USING LK-CONDITION-TYPE
009800                          LK-THRESHOLD-VALUE
009900                          LK-VALID-SW.
010000*
010100*---------------------------------------------------------------
010200* 000-MAIN-ENTRY  --  ONE CALL VALIDATES ONE CONDITION TYPE AND
010300* THRESHOLD PAIR.  DEFAULTS TO INVALID, THEN LETS 100-EDIT-TYPE
010400* TURN THE SWITCH ON WHEN THE TYPE IS RECOGNIZED AND THE
010500* THRESHOLD FALLS INSIDE ITS ALLOWED RANGE.
010600*---------------------------------------------------------------
010700 000-MAIN-ENTRY.
010800     ADD 1 TO WS-CALL-COUNT
010900     MOVE SPACE TO W02-REASON-SW
011000     MOVE 'N' TO LK-VALID-SW
011100     MOVE LK-THRESHOLD-VALUE TO W03-THRESHOLD-AMT
011200     PERFORM 100-EDIT-TYPE THRU 100-EXIT
011300     IF  LK-CONDITION-INVALID
011400         PERFORM 800-WRITE-REJECT-TRACE THRU 800-EXIT
011500     END-IF
011600     GOBACK.
011700*
011800*---------------------------------------------------------------
011900* 100-EDIT-TYPE  --  A THRESHOLD OF ZERO (THE VALUE A NUMERIC
012000* FIELD CARRIES WHEN THE UPSTREAM SCREEN LEFT IT BLANK) FAILS
012100* EVERY ONE OF THE RANGE TESTS BELOW ON ITS OWN, SO NO SEPARATE
012200* NULL-THRESHOLD CHECK IS NEEDED.  A VOLUME-SPIKE CONDITION, OR
012300* ANY TYPE NOT LISTED HERE, FALLS THROUGH TO THE OTHER-TYPE
012400* REJECT - THE EVALUATION SIDE DOES NOT FIRE VOLUME-SPIKE ALERTS
012500* YET SO THE ENTRY SCREEN MUST NOT ACCEPT THEM EITHER.
012600*---------------------------------------------------------------
012700 100-EDIT-TYPE.
012800     EVALUATE LK-CONDITION-TYPE
012900         WHEN 'PERCENTAGE_DROP'
013000             IF  LK-THRESHOLD-VALUE < 0
013100             AND LK-THRESHOLD-VALUE NOT < -50
013200                 MOVE 'Y' TO LK-VALID-SW
013300             ELSE
013400                 SET REASON-RANGE TO TRUE
013500             END-IF
013600         WHEN 'PERCENTAGE_RISE'
013700             IF  LK-THRESHOLD-VALUE > 0
013800             AND LK-THRESHOLD-VALUE NOT > 100
013900                 MOVE 'Y' TO LK-VALID-SW
014000             ELSE
014100                 SET REASON-RANGE TO TRUE
014200             END-IF
014300         WHEN 'PRICE_DROP'
014400             IF  LK-THRESHOLD-VALUE > 0
014500                 MOVE 'Y' TO LK-VALID-SW
014600             ELSE
014700                 SET REASON-RANGE TO TRUE
014800             END-IF
014900         WHEN 'PRICE_RISE'
015000             IF  LK-THRESHOLD-VALUE > 0
015100                 MOVE 'Y' TO LK-VALID-SW
015200             ELSE
015300                 SET REASON-RANGE TO TRUE
015400             END-IF
015500         WHEN 'PRICE_TARGET'
015600             IF  LK-THRESHOLD-VALUE > 0
015700                 MOVE 'Y' TO LK-VALID-SW
015800             ELSE
015900                 SET REASON-RANGE TO TRUE
016000             END-IF
016100         WHEN OTHER
016200             SET REASON-TYPE TO TRUE
016300     END-EVALUATE.
016400 100-EXIT.
016500     EXIT.
016600*
016700*---------------------------------------------------------------
016800* 800-WRITE-REJECT-TRACE  --  OPERATOR TRACE LINE FOR A CONDITION
016900* THAT FAILED EDIT, SHOWING THE TYPE, THE THRESHOLD, AND WHETHER
017000* IT WAS THE TYPE ITSELF OR THE RANGE THAT FAILED.
017100*---------------------------------------------------------------
017200 800-WRITE-REJECT-TRACE.
017300     MOVE LK-CONDITION-TYPE TO W04-TYPE-VIEW
017400     MOVE LK-VALID-SW TO W05-RESULT-VIEW
017500     IF  REASON-TYPE
017600         MOVE 'REJECTED - UNRECOGNIZED CONDITION TYPE '
017700                                      TO W06-TEXT
017800     ELSE
017900         MOVE 'REJECTED - THRESHOLD OUT OF RANGE '
018000                                      TO W06-TEXT
018100     END-IF
018200     DISPLAY W06-TRACE-LINE
018300     DISPLAY W04-TYPE-SHORT
018400     DISPLAY W03-THRESHOLD-DISPLAY.
018500 800-EXIT.
018600     EXIT.
