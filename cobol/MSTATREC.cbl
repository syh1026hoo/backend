000100*****************************************************************
000200* MSTATREC  --  MARKET STATISTICS SUMMARY RECORD
000300*----------------------------------------------------------------
000400* ONE ROW PER RUN OF MSTATS.  CARRIES THE COUNTS, THE 10-BUCKET
000500* CHANGE-RATE HISTOGRAM, THE PRICE-DIRECTION TALLY AND THE BRAND
000600* AND THEME BREAKDOWNS ACCUMULATED WHILE CLASSIFYING EACH ETF-INFO
000700* ROW.
000800*
000900* BUCKET INDEX MAP (MS-BKT-CNT, LOW TO HIGH BOUNDARY) --
001000*   (1)=-10   (2)=-5   (3)=-3   (4)=-1   (5)=0
001100*   (6)=1     (7)=3    (8)=5    (9)=10   (10)=10+
001200* BRAND INDEX MAP (MS-BRAND-CNT, ANYWHERE-IN-NAME MATCH) --
001300*   (1)=KODEX (2)=TIGER (3)=ARIRANG (4)=KINDEX (5)=SOL
001400*   (6)=ACE   (7)=OTHER (NO BRAND KEYWORD MATCHED)
001500* THEME INDEX MAP (MS-THEME-CNT, ONLY COUNTED WHEN NO BRAND
001600* KEYWORD MATCHED) --
001700*   (1)=SEMICONDUCTOR (2)=BIO       (3)=BATTERY   (4)=AUTO
001800*   (5)=DEFENSE       (6)=GAME      (7)=IT        (8)=REIT
001900*   (9)=GOLD          (10)=SILVER   (11)=OIL      (12)=KOSPI200
002000*   (13)=KOSDAQ       (14)=OTHER (NO THEME KEYWORD MATCHED)
002100* BRAND-STRICT INDEX MAP (MS-BRAND-STRICT-CNT, NAME MUST START
002200* WITH THE KEYWORD) -- SAME ORDER AS THE BRAND INDEX MAP ABOVE.
002300*
002400* 1993-05-20 RPB  NEW COPYBOOK FOR ETF WATCHLIST PROJECT REQ 4430
002500* 1995-11-11 DLW  ADDED BRAND/THEME BREAKDOWN TABLES REQ 4560
002600* 2002-10-27 KMS  Y2K REMEDIATION - MS-BASE-DATE CONFIRMED
002700*                 4-DIGIT YEAR, NO WINDOWING REQUIRED REQ 4890
002800* 2005-06-15 KMS  ADDED STRICT-PREFIX BRAND BREAKDOWN, SEPARATE
002900*                 FROM THE ANYWHERE-IN-NAME BRAND MATCH, PER
003000*                 RISK OFFICE REPORTING REQUEST REQ 4850
003100*****************************************************************
003200     05  MS-BASE-DATE                 PIC 9(08).
003300     05  MS-TOTAL-COUNT                PIC 9(07).
003400     05  MS-RISING-COUNT               PIC 9(07).
003500     05  MS-FALLING-COUNT              PIC 9(07).
003600     05  MS-STABLE-COUNT               PIC 9(07).
003700     05  MS-CHANGE-BUCKETS.
003800         10  MS-BKT-CNT  OCCURS 10 TIMES PIC 9(07).
003900     05  MS-DIRECTION-COUNTS.
004000         10  MS-DIR-UP                 PIC 9(07).
004100         10  MS-DIR-DOWN               PIC 9(07).
004200         10  MS-DIR-FLAT               PIC 9(07).
004300     05  MS-BRAND-COUNTS.
004400         10  MS-BRAND-CNT  OCCURS 7 TIMES PIC 9(07).
004500     05  MS-THEME-COUNTS.
004600         10  MS-THEME-CNT  OCCURS 14 TIMES PIC 9(07).
004700     05  MS-BRAND-STRICT-COUNTS.
004800         10  MS-BRAND-STRICT-CNT  OCCURS 7 TIMES PIC 9(07).
004900     05  FILLER                       PIC X(20).
