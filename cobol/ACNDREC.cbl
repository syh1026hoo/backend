000100*****************************************************************
000200* ACNDREC  --  ALERT CONDITION RECORD
000300*----------------------------------------------------------------
000400* ONE ROW PER MONITORED RULE AGAINST A WATCHLIST ITEM.  KEY IS
000500* AC-CONDITION-ID.  COPIED BY PMONSR (SWEEP), ACNDACT (INTAKE OF
000600* NEW/EDITED CONDITIONS), STMAINT (ACTIVATE/DEACTIVATE) AND CLNSR
000700* (RETENTION PURGE OF INACTIVE CONDITIONS).
000800*
000900* 1993-03-18 RPB  NEW COPYBOOK FOR ETF WATCHLIST PROJECT REQ 4412
001000* 1995-09-30 DLW  ADDED LAST-TRIGGERED-TS DEDUP WINDOW REQ 4502
001100* 2002-11-09 KMS  Y2K REMEDIATION - AC-LAST-TRIGGERED-TS AND
001200*                 AC-UPDATED-TS CONFIRMED 4-DIGIT YEAR REQ 4890
001300* 2005-11-02 KMS  ADDED UPDATED-TS FOR RETENTION SWEEP REQ 4801
001400*****************************************************************
001500     05  AC-CONDITION-ID              PIC 9(09).
001600     05  AC-WATCHLIST-ID              PIC 9(09).
001700     05  AC-USER-ID                   PIC 9(09).
001800     05  AC-CONDITION-TYPE            PIC X(20).
001900         88  AC-TYPE-PRICE-DROP           VALUE 'PRICE_DROP'.
002000         88  AC-TYPE-PRICE-RISE           VALUE 'PRICE_RISE'.
002100         88  AC-TYPE-PERCENT-DROP         VALUE 'PERCENTAGE_DROP'.
002200         88  AC-TYPE-PERCENT-RISE         VALUE 'PERCENTAGE_RISE'.
002300         88  AC-TYPE-VOLUME-SPIKE         VALUE 'VOLUME_SPIKE'.
002400         88  AC-TYPE-PRICE-TARGET         VALUE 'PRICE_TARGET'.
002500     05  AC-THRESHOLD-VALUE           PIC S9(06)V9999.
002600     05  AC-BASE-PRICE                PIC S9(13)V99.
002700     05  AC-ACTIVE-FLAG               PIC X(01).
002800         88  AC-ACTIVE                    VALUE 'Y'.
002900         88  AC-INACTIVE                  VALUE 'N'.
003000     05  AC-LAST-TRIGGERED-TS         PIC 9(14).
003100     05  AC-UPDATED-TS                PIC 9(14).
003200     05  FILLER                       PIC X(10).
