000100*****************************************************************
000200* WLSTREC  --  WATCHLIST ITEM RECORD
000300*----------------------------------------------------------------
000400* ONE ROW PER USER/ETF WATCH.  KEY IS WL-WATCHLIST-ID (OR THE
000500* PAIR WL-USER-ID + WL-ISIN-CD, WHICH IS ALSO UNIQUE).  COPIED BY
000600* PMONSR (READ ONLY) AND STMAINT (READ/REWRITE FOR ACTIVATE AND
000700* DEACTIVATE MAINTENANCE).
000800*
000900* 1993-03-11 RPB  NEW COPYBOOK FOR ETF WATCHLIST PROJECT REQ 4410
001000* 1995-05-06 DLW  ADDED NOTIFICATION-ENABLED FLAG REQ 4680
001100* 2002-10-27 KMS  Y2K REMEDIATION - NO DATE FIELDS IN THIS
001200*                 RECORD, REVIEWED AND SIGNED OFF REQ 4890
001300*****************************************************************
001400     05  WL-WATCHLIST-ID              PIC 9(09).
001500     05  WL-USER-ID                   PIC 9(09).
001600     05  WL-ISIN-CD                   PIC X(12).
001700     05  WL-ETF-NAME                  PIC X(200).
001800     05  WL-SHORT-CODE                PIC X(10).
001900     05  WL-ACTIVE-FLAG               PIC X(01).
002000         88  WL-ACTIVE                    VALUE 'Y'.
002100         88  WL-INACTIVE                  VALUE 'N'.
002200     05  WL-NOTIFY-ENABLED-FLAG       PIC X(01).
002300         88  WL-NOTIFY-ENABLED            VALUE 'Y'.
002400         88  WL-NOTIFY-DISABLED           VALUE 'N'.
002500     05  FILLER                       PIC X(10).
