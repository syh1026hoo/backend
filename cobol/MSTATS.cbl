000100*****************************************************************
000200* MSTATS  --  MARKET STATISTICS AGGREGATOR
000300*---------------------------------------------------------------
000400* ONE-PASS SWEEP OF THE FULL ETF-INFO-IN SNAPSHOT.  FOR EACH ROW,
000500* DERIVES A CHANGE RATE (NATIVE FLT-RT WHEN PRESENT, OTHERWISE
000600* COMPUTED FROM VS-AMT AND CLOSE-PRICE), ACCUMULATES THE RISING/
000700* FALLING/STABLE TOTALS AND THE 10-BUCKET CHANGE-RATE HISTOGRAM,
000800* AND CLASSIFIES EACH ROW'S BRAND, STRICT-PREFIX BRAND, THEME
000900* CATEGORY AND PRICE DIRECTION FOR THE BREAKDOWN TABLES.  WRITES
001000* ONE MARKET-STATS-OUT SUMMARY ROW AND AN OPERATOR LISTING.
001100*
001200* REPLACES THE OLD QUOTE-SCREEN LOOKUP LOOP - THIS PROGRAM IS A
001300* STRAIGHT SEQUENTIAL SWEEP, NO TERMINAL, NO TPCALL.
001400*---------------------------------------------------------------
001500* 1993-05-20 RPB  NEW PROGRAM FOR ETF WATCHLIST PROJECT REQ 4430
001600* 1993-05-20 RPB  ADAPTED FROM FUNDPR SCREEN-LOOP SHAPE, TUXEDO/
001700*                 SCREEN FORMS REMOVED, REWRITTEN AS A STRAIGHT
001800*                 READ-UNTIL-EOF SWEEP
001900* 1995-11-11 DLW  ADDED BRAND/THEME CLASSIFICATION BREAKDOWN
002000*                 TABLES PER MARKETING REQUEST REQ 4560
002100* 1999-02-09 DLW  DERIVED-RATE FALLBACK ADDED FOR ROWS WHERE
002200*                 FLT-RT COMES BACK ZERO ON THE FEED REQ 4521
002300* 2002-10-27 KMS  Y2K REMEDIATION - MS-BASE-DATE AND ETF-BASE-
002400*                 DATE COMPARES CONFIRMED 4-DIGIT YEAR REQ 4890
002500* 2005-06-15 KMS  ADDED STRICT-PREFIX BRAND BREAKDOWN, SEPARATE
002600*                 FROM THE ANYWHERE-IN-NAME BRAND MATCH REQ 4850
002700* 2006-08-02 KMS  BRAND/THEME KEYWORD SCANS WERE MISSING MIXED-
002800*                 CASE ITEM NAMES - ADDED W08-ITMS-NM-UPPER FOLD
002900*                 AHEAD OF THE TALLYING SCANS REQ 6120
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    MSTATS.
003300 AUTHOR.        R. P. BRENNAN.
003400 INSTALLATION.  MERIDIAN SECURITIES DATA SERVICES.
003500 DATE-WRITTEN.  05/20/1993.
003600 DATE-COMPILED.
003700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-4381.
004200 OBJECT-COMPUTER.   IBM-4381.
004300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ETF-INFO-IN     ASSIGN TO ETFINFO
004800                            FILE STATUS IS WS-ETF-STATUS.
004900     SELECT MARKET-STATS-OUT ASSIGN TO MSTATOUT
005000                            FILE STATUS IS WS-MSOUT-STATUS.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  ETF-INFO-IN
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD.
005700 01  ETF-INFO-REC-IN.
005800     COPY ETFREC.
005900*
006000 FD  MARKET-STATS-OUT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD.
006300 01  MSTAT-REC-OUT.
006400     COPY MSTATREC.
006500*
006600 WORKING-STORAGE SECTION.
006700*---------------------------------------------------------------
006800* 01W-SWITCHES
006900*---------------------------------------------------------------
007000 01  W00-SWITCHES.
007100     05  WS-ETF-STATUS           PIC X(02)  VALUE '00'.
007200         88  ETF-STATUS-OK                   VALUE '00'.
007300     05  WS-MSOUT-STATUS         PIC X(02)  VALUE '00'.
007400     05  WS-ETF-EOF-SW           PIC X(01)  VALUE 'N'.
007500         88  ETF-EOF-YES                     VALUE 'Y'.
007600     05  WS-BRAND-FOUND-SW       PIC X(01)  VALUE 'N'.
007700         88  BRAND-FOUND-YES                 VALUE 'Y'.
007800     05  WS-ROW-SKIP-SW          PIC X(01)  VALUE 'N'.
007900         88  ROW-SKIP-YES                    VALUE 'Y'.
008000*
008100 01  W01-WORK-COUNTERS.
008200     05  WS-ROWS-READ            PIC 9(07)  COMP       VALUE 0.
008300     05  WS-ROWS-SKIPPED         PIC 9(07)  COMP       VALUE 0.
008400     05  WS-MAX-BASE-DATE        PIC 9(08)  COMP       VALUE 0.
008500     05  WS-TALLY-CNT            PIC 9(04)  COMP       VALUE 0.
008600     05  WS-BRAND-IDX            PIC S9(04) COMP       VALUE 0.
008700     05  WS-THEME-IDX            PIC S9(04) COMP       VALUE 0.
008800     05  WS-STRICT-IDX           PIC S9(04) COMP       VALUE 0.
008900     05  WS-BKT-IDX              PIC S9(04) COMP       VALUE 0.
009000*
009100*---------------------------------------------------------------
009200* RATE-DERIVATION WORK AREA.
009300*---------------------------------------------------------------
009400 01  W02-ROW-RATE                PIC S9(04)V9999.
009500 01  W02-DENOMINATOR             PIC S9(13)V99.
009600*
009700*---------------------------------------------------------------
009800* REDEFINES 1 - BASE-DATE BROKEN INTO Y/M/D FOR THE OPERATOR
009900* LISTING HEADING LINE.
010000*---------------------------------------------------------------
010100 01  W03-BASE-DATE-VIEW          PIC 9(08).
010200 01  W03-BASE-DATE-BROKEN REDEFINES W03-BASE-DATE-VIEW.
010300     05  W03-RUN-YYYY            PIC 9(04).
010400     05  W03-RUN-MM              PIC 9(02).
010500     05  W03-RUN-DD              PIC 9(02).
010600*
010700*---------------------------------------------------------------
010800* BRAND-KEYWORD TABLE - "ANYWHERE IN NAME" BRAND SCAN, IN THE
010900* PRIORITY ORDER REQUIRED.  BUILT AS FILLER/VALUE PAIRS AND
011000* REDEFINED AS AN OCCURS TABLE, SINCE VALUE CLAUSES ARE NOT
011100* ALLOWED DIRECTLY ON AN OCCURS ITEM.
011200*---------------------------------------------------------------
011300 01  W04-BRAND-KEYWORD-LIST.
011400     05  FILLER                  PIC X(10) VALUE 'KODEX'.
011500     05  FILLER                  PIC X(10) VALUE 'TIGER'.
011600     05  FILLER                  PIC X(10) VALUE 'ARIRANG'.
011700     05  FILLER                  PIC X(10) VALUE 'KINDEX'.
011800     05  FILLER                  PIC X(10) VALUE 'SOL'.
011900     05  FILLER                  PIC X(10) VALUE 'ACE'.
012000* REDEFINES 2 - BRAND-KEYWORD OCCURS VIEW OF THE LIST ABOVE.
012100 01  W04-BRAND-KEYWORD-TBL REDEFINES W04-BRAND-KEYWORD-LIST.
012200     05  W04-BRAND-KW  OCCURS 6 TIMES PIC X(10).
012300*
012400 01  W05-THEME-KOREAN-LIST.
012500     05  FILLER                  PIC X(10) VALUE '반도체'.
012600     05  FILLER                  PIC X(10) VALUE '바이오'.
012700     05  FILLER                  PIC X(10) VALUE '배터리'.
012800     05  FILLER                  PIC X(10) VALUE '자동차'.
012900     05  FILLER                  PIC X(10) VALUE '방산'.
013000     05  FILLER                  PIC X(10) VALUE '게임'.
013100     05  FILLER                  PIC X(10) VALUE '기술'.
013200     05  FILLER                  PIC X(10) VALUE '부동산'.
013300     05  FILLER                  PIC X(10) VALUE '금'.
013400     05  FILLER                  PIC X(10) VALUE '은'.
013500     05  FILLER                  PIC X(10) VALUE '원유'.
013600     05  FILLER                  PIC X(10) VALUE '200'.
013700     05  FILLER                  PIC X(10) VALUE '코스닥'.
013800* REDEFINES 3 - KOREAN-SIDE THEME KEYWORD OCCURS VIEW.
013900 01  W05-THEME-KOREAN-TBL REDEFINES W05-THEME-KOREAN-LIST.
014000     05  W05-THEME-KR  OCCURS 13 TIMES PIC X(10).
014100*
014200 01  W06-THEME-ENGLISH-LIST.
014300     05  FILLER                  PIC X(14) VALUE 'SEMICONDUCTOR'.
014400     05  FILLER                  PIC X(14) VALUE 'BIO'.
014500     05  FILLER                  PIC X(14) VALUE 'BATTERY'.
014600     05  FILLER                  PIC X(14) VALUE 'AUTO'.
014700     05  FILLER                  PIC X(14) VALUE 'DEFENSE'.
014800     05  FILLER                  PIC X(14) VALUE 'GAME'.
014900     05  FILLER                  PIC X(14) VALUE 'IT'.
015000     05  FILLER                  PIC X(14) VALUE 'REIT'.
015100     05  FILLER                  PIC X(14) VALUE 'GOLD'.
015200     05  FILLER                  PIC X(14) VALUE 'SILVER'.
015300     05  FILLER                  PIC X(14) VALUE 'OIL'.
015400     05  FILLER                  PIC X(14) VALUE 'KOSPI200'.
015500     05  FILLER                  PIC X(14) VALUE SPACES.
015600* THEME-ENGLISH OCCURS VIEW - "200"/코스닥 HAVE NO ENGLISH SIDE,
015700* SO THE LAST ENTRY HERE IS LEFT BLANK AND NEVER MATCHES.
015800 01  W06-THEME-ENGLISH-TBL REDEFINES W06-THEME-ENGLISH-LIST.
015900     05  W06-THEME-EN  OCCURS 13 TIMES PIC X(14).
016000*
016100 01  W07-OPERATOR-LISTING-LINE.
016200     05  FILLER                  PIC X(20) VALUE
016300         'MSTATS SUMMARY -- '.
016400     05  W07-TEXT                PIC X(59).
016500*
016600*           UPPERCASED WORKING COPY OF THE ITEM NAME - THE BRAND
016700*           AND THEME KEYWORD LISTS ARE ALL STORED IN UPPER CASE
016800*           SO THE NAME MUST BE FOLDED THE SAME WAY BEFORE ANY
016900*           INSPECT TALLYING IS RUN AGAINST IT (REQ 6120)
017000 01  W08-ITMS-NM-UPPER           PIC X(200).
017100 LINKAGE SECTION.
017200*
017300 PROCEDURE DIVISION.
017400*
017500*---------------------------------------------------------------
017600* 000-MAIN-ENTRY  --  OPENS BOTH FILES, SWEEPS EVERY ETF-INFO-IN
017700* ROW, WRITES THE SUMMARY ROW AND THE OPERATOR LISTING.
017800*---------------------------------------------------------------
017900 000-MAIN-ENTRY.
018000     PERFORM 050-INITIALIZE THRU 050-EXIT
018100     OPEN INPUT ETF-INFO-IN
018200     OPEN OUTPUT MARKET-STATS-OUT
018300     PERFORM 110-READ-ETF-IN THRU 110-EXIT
018400     PERFORM 200-PROCESS-ETF-REC THRU 200-EXIT
018500         UNTIL ETF-EOF-YES
018600     CLOSE ETF-INFO-IN
018700     PERFORM 900-WRITE-STATS-REC THRU 900-EXIT
018800     CLOSE MARKET-STATS-OUT
018900     STOP RUN.
019000*
019100*---------------------------------------------------------------
019200* 050-INITIALIZE  --  ZEROES THE SUMMARY RECORD'S ACCUMULATORS.
019300*---------------------------------------------------------------
019400 050-INITIALIZE.
019500     MOVE ZEROS TO MSTAT-REC-OUT
019600     PERFORM 051-ZERO-ONE-BUCKET THRU 051-EXIT
019700         VARYING WS-BKT-IDX FROM 1 BY 1 UNTIL WS-BKT-IDX > 10
019800     PERFORM 052-ZERO-ONE-BRAND THRU 052-EXIT
019900         VARYING WS-BRAND-IDX FROM 1 BY 1 UNTIL WS-BRAND-IDX > 7
020000     PERFORM 053-ZERO-ONE-THEME THRU 053-EXIT
020100         VARYING WS-THEME-IDX FROM 1 BY 1 UNTIL WS-THEME-IDX > 14.
020200 050-EXIT.
020300     EXIT.
020400*
020500 051-ZERO-ONE-BUCKET.
020600     MOVE ZERO TO MS-BKT-CNT (WS-BKT-IDX) OF MSTAT-REC-OUT.
020700 051-EXIT.
020800     EXIT.
020900*
021000 052-ZERO-ONE-BRAND.
021100     MOVE ZERO TO MS-BRAND-CNT (WS-BRAND-IDX) OF MSTAT-REC-OUT
021200     MOVE ZERO TO MS-BRAND-STRICT-CNT (WS-BRAND-IDX)
021300                                        OF MSTAT-REC-OUT.
021400 052-EXIT.
021500     EXIT.
021600*
021700 053-ZERO-ONE-THEME.
021800     MOVE ZERO TO MS-THEME-CNT (WS-THEME-IDX) OF MSTAT-REC-OUT.
021900 053-EXIT.
022000     EXIT.
022100*
022200 110-READ-ETF-IN.
022300     READ ETF-INFO-IN
022400         AT END
022500             MOVE 'Y' TO WS-ETF-EOF-SW
022600     END-READ.
022700 110-EXIT.
022800     EXIT.
022900*
023000*---------------------------------------------------------------
023100* 200-PROCESS-ETF-REC  --  DERIVES THE ROW RATE, ACCUMULATES THE
023200* TOTALS AND HISTOGRAM, CLASSIFIES THE ROW, THEN READS THE NEXT.
023300*---------------------------------------------------------------
023400 200-PROCESS-ETF-REC.
023500     ADD 1 TO WS-ROWS-READ
023600     IF  ETF-BASE-DATE OF ETF-INFO-REC-IN > WS-MAX-BASE-DATE
023700         MOVE ETF-BASE-DATE OF ETF-INFO-REC-IN TO WS-MAX-BASE-DATE
023800     END-IF
023900     MOVE 'N' TO WS-ROW-SKIP-SW
024000     PERFORM 230-DERIVE-ROW-RATE THRU 230-EXIT
024100     IF  NOT ROW-SKIP-YES
024200         ADD 1 TO MS-TOTAL-COUNT OF MSTAT-REC-OUT
024300         PERFORM 240-ACCUMULATE-TOTALS THRU 240-EXIT
024400         PERFORM 220-BUMP-CHANGE-BUCKET THRU 220-EXIT
024500         PERFORM 210-CLASSIFY-ETF THRU 210-EXIT
024600     ELSE
024700         ADD 1 TO WS-ROWS-SKIPPED
024800     END-IF
024900     PERFORM 110-READ-ETF-IN THRU 110-EXIT.
025000 200-EXIT.
025100     EXIT.
025200*
025300*---------------------------------------------------------------
025400* 230-DERIVE-ROW-RATE  --  USES THE NATIVE FLT-RT WHEN IT IS
025500* PRESENT AND NON-ZERO.  OTHERWISE DERIVES RATE = VS-AMT /
025600* (CLOSE-PRICE - VS-AMT) * 100, SKIPPING THE ROW WHEN THE
025700* DENOMINATOR IS NOT POSITIVE.
025800*---------------------------------------------------------------
025900 230-DERIVE-ROW-RATE.
026000*           FLT-RT OF ZERO ON THE FEED MEANS "NOT SUPPLIED",
026100*           NOT "UNCHANGED" - VS-AMT IS THE PRIOR-CLOSE MINUS
026200*           CURRENT-CLOSE DELTA, SO VS-AMT OVER THE PRIOR CLOSE
026300*           (CLOSE-PRICE LESS VS-AMT) TIMES 100 REBUILDS THE
026400*           SAME PERCENT FLT-RT WOULD HAVE CARRIED
026500     IF  ETF-FLT-RT OF ETF-INFO-REC-IN NOT = ZERO
026600         MOVE ETF-FLT-RT OF ETF-INFO-REC-IN TO W02-ROW-RATE
026700     ELSE
026800         COMPUTE W02-DENOMINATOR =
026900             ETF-CLOSE-PRICE OF ETF-INFO-REC-IN -
027000             ETF-VS-AMT OF ETF-INFO-REC-IN
027100         IF  W02-DENOMINATOR > 0
027200             COMPUTE W02-ROW-RATE ROUNDED =
027300                 (ETF-VS-AMT OF ETF-INFO-REC-IN / W02-DENOMINATOR)
027400                     * 100
027500         ELSE
027600             MOVE 'Y' TO WS-ROW-SKIP-SW
027700         END-IF
027800     END-IF.
027900 230-EXIT.
028000     EXIT.
028100*
028200*---------------------------------------------------------------
028300* 240-ACCUMULATE-TOTALS  --  RISING/FALLING/STABLE TOTALS FROM
028400* THE DERIVED ROW RATE.
028500*---------------------------------------------------------------
028600 240-ACCUMULATE-TOTALS.
028700     IF  W02-ROW-RATE > 0
028800         ADD 1 TO MS-RISING-COUNT OF MSTAT-REC-OUT
028900     ELSE
029000         IF  W02-ROW-RATE < 0
029100             ADD 1 TO MS-FALLING-COUNT OF MSTAT-REC-OUT
029200         ELSE
029300             ADD 1 TO MS-STABLE-COUNT OF MSTAT-REC-OUT
029400         END-IF
029500     END-IF.
029600 240-EXIT.
029700     EXIT.
029800*
029900*---------------------------------------------------------------
030000* 220-BUMP-CHANGE-BUCKET  --  10-BUCKET HISTOGRAM.  BOUNDARIES
030100* ARE ASYMMETRIC (MIX OF <= AND <) AND MUST BE PRESERVED EXACTLY
030200* AS SPECIFIED - DO NOT "CLEAN UP" THIS LOGIC.
030300*---------------------------------------------------------------
030400 220-BUMP-CHANGE-BUCKET.
030500     EVALUATE TRUE
030600         WHEN W02-ROW-RATE <= -10
030700             ADD 1 TO MS-BKT-CNT (1) OF MSTAT-REC-OUT
030800         WHEN W02-ROW-RATE <= -5
030900             ADD 1 TO MS-BKT-CNT (2) OF MSTAT-REC-OUT
031000*               (-10 < RATE <= -5)
031100         WHEN W02-ROW-RATE <= -3
031200             ADD 1 TO MS-BKT-CNT (3) OF MSTAT-REC-OUT
031300*               (-5 < RATE <= -3)
031400         WHEN W02-ROW-RATE <= -1
031500             ADD 1 TO MS-BKT-CNT (4) OF MSTAT-REC-OUT
031600*               (-3 < RATE <= -1)
031700         WHEN W02-ROW-RATE < 0
031800             ADD 1 TO MS-BKT-CNT (5) OF MSTAT-REC-OUT
031900*               (-1 < RATE < 0)
032000         WHEN W02-ROW-RATE < 1
032100             ADD 1 TO MS-BKT-CNT (6) OF MSTAT-REC-OUT
032200*               (0 <= RATE < 1)
032300         WHEN W02-ROW-RATE < 3
032400             ADD 1 TO MS-BKT-CNT (7) OF MSTAT-REC-OUT
032500*               (1 <= RATE < 3)
032600         WHEN W02-ROW-RATE < 5
032700             ADD 1 TO MS-BKT-CNT (8) OF MSTAT-REC-OUT
032800*               (3 <= RATE < 5)
032900         WHEN W02-ROW-RATE < 10
033000             ADD 1 TO MS-BKT-CNT (9) OF MSTAT-REC-OUT
033100*               (5 <= RATE < 10)
033200         WHEN OTHER
033300             ADD 1 TO MS-BKT-CNT (10) OF MSTAT-REC-OUT
033400*               (RATE >= 10)
033500     END-EVALUATE.
033600 220-EXIT.
033700     EXIT.
033800*
033900*---------------------------------------------------------------
034000* 210-CLASSIFY-ETF  --  DRIVES THE BRAND, STRICT-PREFIX BRAND,
034100* THEME-CATEGORY AND PRICE-DIRECTION CLASSIFICATIONS FOR THIS
034200* ROW AND BUMPS THE BREAKDOWN COUNTERS.
034300*---------------------------------------------------------------
034400 210-CLASSIFY-ETF.
034500*           FOLD THE ITEM NAME TO UPPER CASE ONCE PER ROW SO THE
034600*           ANYWHERE-IN-NAME KEYWORD SCANS BELOW ARE NOT FOOLED
034700*           BY MIXED-CASE DATA ENTRY ON THE ETF MASTER (REQ 6120)
034800     MOVE ETF-ITMS-NM OF ETF-INFO-REC-IN TO W08-ITMS-NM-UPPER
034900     INSPECT W08-ITMS-NM-UPPER CONVERTING
035000         'abcdefghijklmnopqrstuvwxyz' TO
035100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
035200     PERFORM 211-FIND-BRAND-KEYWORD THRU 211-EXIT
035300     IF  NOT BRAND-FOUND-YES
035400         PERFORM 213-FIND-CATEGORY THRU 213-EXIT
035500     END-IF
035600     PERFORM 212-FIND-BRAND-PREFIX THRU 212-EXIT
035700     PERFORM 214-FIND-DIRECTION THRU 214-EXIT.
035800 210-EXIT.
035900     EXIT.
036000*
036100*---------------------------------------------------------------
036200* 211-FIND-BRAND-KEYWORD  --  SCANS ITMS-NM FOR THE 6 BRAND
036300* KEYWORDS ANYWHERE IN THE NAME, IN PRIORITY ORDER.  FIRST MATCH
036400* WINS.  NO MATCH BUMPS THE "OTHER" SLOT, INDEX 7.
036500*---------------------------------------------------------------
036600 211-FIND-BRAND-KEYWORD.
036700     MOVE 'N' TO WS-BRAND-FOUND-SW
036800     SET WS-BRAND-IDX TO 1
036900     PERFORM 211A-TEST-ONE-BRAND THRU 211A-EXIT
037000         UNTIL WS-BRAND-IDX > 6 OR BRAND-FOUND-YES
037100     IF  BRAND-FOUND-YES
037200         ADD 1 TO MS-BRAND-CNT (WS-BRAND-IDX) OF MSTAT-REC-OUT
037300     ELSE
037400         ADD 1 TO MS-BRAND-CNT (7) OF MSTAT-REC-OUT
037500     END-IF.
037600 211-EXIT.
037700     EXIT.
037800*
037900 211A-TEST-ONE-BRAND.
038000*           INSPECT TALLYING FOR ALL COUNTS OCCURRENCES OF THE
038100*           KEYWORD ANYWHERE IN THE NAME - ANY NON-ZERO TALLY
038200*           IS A MATCH, THE ACTUAL COUNT IS NOT NEEDED
038300     MOVE 0 TO WS-TALLY-CNT
038400     INSPECT W08-ITMS-NM-UPPER TALLYING WS-TALLY-CNT
038500         FOR ALL W04-BRAND-KW (WS-BRAND-IDX)
038600     IF  WS-TALLY-CNT > 0
038700         SET BRAND-FOUND-YES TO TRUE
038800     ELSE
038900         SET WS-BRAND-IDX UP BY 1
039000     END-IF.
039100 211A-EXIT.
039200     EXIT.
039300*
039400*---------------------------------------------------------------
039500* 212-FIND-BRAND-PREFIX  --  SAME 6 BRAND KEYWORDS, BUT ONLY A
039600* MATCH WHEN THE NAME STARTS WITH THE KEYWORD.  SEPARATE FROM
039700* THE ANYWHERE-IN-NAME RESULT ABOVE PER REQ 4850.
039800*---------------------------------------------------------------
039900 212-FIND-BRAND-PREFIX.
040000     MOVE 'N' TO WS-BRAND-FOUND-SW
040100     SET WS-STRICT-IDX TO 1
040200     PERFORM 212A-TEST-ONE-PREFIX THRU 212A-EXIT
040300         UNTIL WS-STRICT-IDX > 6 OR BRAND-FOUND-YES
040400     IF  BRAND-FOUND-YES
040500         ADD 1 TO MS-BRAND-STRICT-CNT (WS-STRICT-IDX)
040600                                        OF MSTAT-REC-OUT
040700     ELSE
040800         ADD 1 TO MS-BRAND-STRICT-CNT (7) OF MSTAT-REC-OUT
040900     END-IF.
041000 212-EXIT.
041100     EXIT.
041200*
041300 212A-TEST-ONE-PREFIX.
041400     IF  ETF-ITMS-NM OF ETF-INFO-REC-IN (1:10) =
041500                                     W04-BRAND-KW (WS-STRICT-IDX)
041600         SET BRAND-FOUND-YES TO TRUE
041700     ELSE
041800         SET WS-STRICT-IDX UP BY 1
041900     END-IF.
042000 212A-EXIT.
042100     EXIT.
042200*
042300*---------------------------------------------------------------
042400* 213-FIND-CATEGORY  --  THEME-KEYWORD FALLBACK, ONLY REACHED
042500* WHEN NO BRAND KEYWORD MATCHED.  EACH THEME IS RECOGNIZED BY
042600* EITHER ITS KOREAN OR ENGLISH KEYWORD (WHICHEVER APPEARS ON THE
042700* FEED), SAME PRIORITY ORDER AS THE SPEC'S KOREAN/ENGLISH PAIRS.
042800* NO MATCH BUMPS THE "OTHER" SLOT, INDEX 14.
042900*---------------------------------------------------------------
043000 213-FIND-CATEGORY.
043100     MOVE 'N' TO WS-BRAND-FOUND-SW
043200     SET WS-THEME-IDX TO 1
043300     PERFORM 213A-TEST-ONE-THEME THRU 213A-EXIT
043400         UNTIL WS-THEME-IDX > 13 OR BRAND-FOUND-YES
043500     IF  BRAND-FOUND-YES
043600         ADD 1 TO MS-THEME-CNT (WS-THEME-IDX) OF MSTAT-REC-OUT
043700     ELSE
043800         ADD 1 TO MS-THEME-CNT (14) OF MSTAT-REC-OUT
043900     END-IF.
044000 213-EXIT.
044100     EXIT.
044200*
044300 213A-TEST-ONE-THEME.
044400*           KOREAN KEYWORD IS TRIED FIRST - THE ENGLISH SIDE IS
044500*           ONLY TESTED WHEN THE KOREAN TALLY CAME BACK ZERO AND
044600*           AN ENGLISH KEYWORD ACTUALLY EXISTS FOR THIS THEME
044700     MOVE 0 TO WS-TALLY-CNT
044800     INSPECT W08-ITMS-NM-UPPER TALLYING WS-TALLY-CNT
044900         FOR ALL W05-THEME-KR (WS-THEME-IDX)
045000     IF  WS-TALLY-CNT = 0 AND W06-THEME-EN (WS-THEME-IDX)
045100                                                 NOT = SPACES
045200         INSPECT W08-ITMS-NM-UPPER
045300             TALLYING WS-TALLY-CNT
045400             FOR ALL W06-THEME-EN (WS-THEME-IDX)
045500     END-IF
045600     IF  WS-TALLY-CNT > 0
045700         SET BRAND-FOUND-YES TO TRUE
045800     ELSE
045900         SET WS-THEME-IDX UP BY 1
046000     END-IF.
046100 213A-EXIT.
046200     EXIT.
046300*
046400*---------------------------------------------------------------
046500* 214-FIND-DIRECTION  --  UP IF FLT-RT > 0, DOWN IF FLT-RT < 0,
046600* ELSE FLAT (INCLUDING A MISSING/ZERO FLT-RT).
046700*---------------------------------------------------------------
046800 214-FIND-DIRECTION.
046900     IF  ETF-FLT-RT OF ETF-INFO-REC-IN > 0
047000         ADD 1 TO MS-DIR-UP OF MSTAT-REC-OUT
047100     ELSE
047200         IF  ETF-FLT-RT OF ETF-INFO-REC-IN < 0
047300             ADD 1 TO MS-DIR-DOWN OF MSTAT-REC-OUT
047400         ELSE
047500             ADD 1 TO MS-DIR-FLAT OF MSTAT-REC-OUT
047600         END-IF
047700     END-IF.
047800 214-EXIT.
047900     EXIT.
048000*
048100*---------------------------------------------------------------
048200* 900-WRITE-STATS-REC  --  STAMPS BASE-DATE, WRITES THE SUMMARY
048300* ROW, AND DISPLAYS THE OPERATOR LISTING.
048400*---------------------------------------------------------------
048500 900-WRITE-STATS-REC.
048600*           MS-BASE-DATE IS THE HIGHEST ETF-BASE-DATE SEEN ON
048700*           THE SWEEP, NOT TODAY'S SYSTEM DATE - THE FEED CAN
048800*           ARRIVE LATE SO THE SNAPSHOT MUST CARRY ITS OWN DATE
048900     MOVE WS-MAX-BASE-DATE TO MS-BASE-DATE OF MSTAT-REC-OUT
049000     MOVE WS-MAX-BASE-DATE TO W03-BASE-DATE-VIEW
049100     WRITE MSTAT-REC-OUT
049200     MOVE 'RUN DATE ' TO W07-TEXT
049300     DISPLAY W07-OPERATOR-LISTING-LINE
049400     DISPLAY 'MSTATS -- BASE DATE     : ' W03-BASE-DATE-VIEW
049500     DISPLAY 'MSTATS -- TOTAL COUNT    : '
049600         MS-TOTAL-COUNT OF MSTAT-REC-OUT
049700     DISPLAY 'MSTATS -- RISING COUNT   : '
049800         MS-RISING-COUNT OF MSTAT-REC-OUT
049900     DISPLAY 'MSTATS -- FALLING COUNT  : '
050000         MS-FALLING-COUNT OF MSTAT-REC-OUT
050100     DISPLAY 'MSTATS -- STABLE COUNT   : '
050200         MS-STABLE-COUNT OF MSTAT-REC-OUT
050300     DISPLAY 'MSTATS -- ROWS READ      : ' WS-ROWS-READ
050400     DISPLAY 'MSTATS -- ROWS SKIPPED   : ' WS-ROWS-SKIPPED.
050500 900-EXIT.
050600     EXIT.
