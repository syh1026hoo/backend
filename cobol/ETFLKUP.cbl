000100*****************************************************************
000200* ETFLKUP  --  ETF MARKET SNAPSHOT LOOKUP SUBROUTINE
000300*---------------------------------------------------------------
000400* LOADS THE ETF-INFO-IN FEED ONCE PER RUN UNIT, KEEPS ONLY THE
000500* ROWS FOR THE LATEST ETF-BASE-DATE ON THE FEED, AND ANSWERS
000600* BY-ISIN LOOKUP REQUESTS FOR THE CALLING PROGRAM.  REPLACES THE
000700* OLD INDEXED QUOTE-FILE READ-BY-KEY SERVICE - ETF-INFO-IN IS
000800* SEQUENTIAL ONLY, SO THE TABLE IS BUILT IN STORAGE AND SEARCHED.
000900*
001000* CALLING SEQUENCE -
001100*     CALL "ETFLKUP" USING LK-ISIN-CD LK-ETF-INFO.  FOUND FLAG
001200*     IS RETURNED AS LK-ETF-FOUND-SW, THE FIRST FIELD OF GROUP.
001300*
001400*---------------------------------------------------------------
001500* 1993-03-20 RPB  NEW PROGRAM FOR ETF WATCHLIST PROJECT REQ 4411
001600* 1993-03-20 RPB  ADAPTED FROM FUNDPRSR INDEXED LOOKUP LOGIC,
001700*                 REWRITTEN FOR SEQUENTIAL IN-STORAGE TABLE
001800* 1994-07-02 RPB  LOOKUP NOW RETURNS ETF-NAV-AMT AND ETF-VS-AMT
001900*                 TO SUPPORT BASE-PRICE DEFAULTING IN PMONSR
002000*                 REQ 4477
002100* 1995-02-14 DLW  TABLE SIZE RAISED FROM 1000 TO 2000 ENTRIES,
002200*                 FEED VOLUME OUTGREW ORIGINAL SIZING REQ 4512
002300* 1999-08-03 KMS  FIXED LATEST-DATE SELECTION - PROGRAM WAS
002400*                 KEEPING FIRST ROW READ FOR A DUPLICATE ISIN
002500*                 INSTEAD OF HIGHEST BASE-DATE REQ 4690
002600* 2002-11-09 KMS  Y2K REMEDIATION - WS-MAX-BASE-DATE AND ALL
002700*                 DATE COMPARES CONFIRMED 4-DIGIT YEAR, NO
002800*                 WINDOWING LOGIC PRESENT REQ 4890
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    ETFLKUP.
003200 AUTHOR.        R. P. BRENNAN.
003300 INSTALLATION.  MERIDIAN SECURITIES DATA SERVICES.
003400 DATE-WRITTEN.  03/20/1993.
003500 DATE-COMPILED.
003600 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-4381.
004100 OBJECT-COMPUTER.   IBM-4381.
004200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ETF-INFO-IN   ASSIGN TO ETFINFO
004700                          FILE STATUS IS WS-ETF-STATUS.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  ETF-INFO-IN
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD.
005400 01  ETF-INFO-REC-IN.
005500     COPY ETFREC.
005600*
005700 WORKING-STORAGE SECTION.
005800*---------------------------------------------------------------
005900* 01W-SWITCHES  --  RUN-UNIT SWITCHES.  WS-FIRST-CALL IS HELD
006000* PERSISTENT IN THE CALLED PROGRAM'S OWN STORAGE ACROSS CALLS SO
006100* THE TABLE IS BUILT EXACTLY ONCE.
006200*---------------------------------------------------------------
006300 01  W00-SWITCHES.
006400     05  WS-FIRST-CALL            PIC X(01)  VALUE 'Y'.
006500         88  FIRST-CALL-YES                  VALUE 'Y'.
006600         88  FIRST-CALL-NO                    VALUE 'N'.
006700     05  WS-ETF-STATUS            PIC X(02)  VALUE '00'.
006800         88  ETF-STATUS-OK                    VALUE '00'.
006900         88  ETF-STATUS-EOF                   VALUE '10'.
007000     05  WS-ETF-EOF-SW            PIC X(01)  VALUE 'N'.
007100         88  ETF-EOF-YES                      VALUE 'Y'.
007200*
007300 01  W01-WORK-COUNTERS.
007400     05  WS-MAX-BASE-DATE         PIC 9(08)  COMP       VALUE 0.
007500     05  WS-TBL-COUNT             PIC S9(04) COMP       VALUE 0.
007600     05  WS-TBL-MAX               PIC S9(04) COMP       VALUE 2000.
007700     05  WS-SRCH-IDX              PIC S9(04) COMP       VALUE 0.
007800*
007900*---------------------------------------------------------------
008000* FIRST PASS BUFFER - HOLDS ONE RAW FEED ROW WHILE WE DETERMINE
008100* THE LATEST BASE-DATE ON FILE (PASS 1), REREAD FOR PASS 2.
008200*---------------------------------------------------------------
008300 01  W02-PASS-SWITCH              PIC X(01)  VALUE '1'.
008400     88  PASS-ONE                            VALUE '1'.
008500     88  PASS-TWO                            VALUE '2'.
008600*
008700*---------------------------------------------------------------
008800* IN-STORAGE LOOKUP TABLE - ONE ENTRY PER ISIN FOR THE LATEST
008900* BASE-DATE ON THE FEED.  FIELDS LIMITED TO WHAT CALLERS NEED.
009000*---------------------------------------------------------------
009100 01  ETF-LOOKUP-TABLE.
009200     05  ETL-ENTRY OCCURS 2000 TIMES
009300                   INDEXED BY ETL-IDX ETL-IDX2.
009400         10  ETL-ISIN-CD          PIC X(12).
009500         10  ETL-ITMS-NM          PIC X(200).
009600         10  ETL-CLOSE-PRICE      PIC S9(13)V99.
009700         10  ETL-VS-AMT           PIC S9(13)V99.
009800         10  ETL-FLT-RT           PIC S9(04)V9999.
009900         10  ETL-NAV-AMT          PIC S9(13)V99.
010000         10  ETL-BASE-DATE        PIC 9(08).
010100*
010200*---------------------------------------------------------------
010300* REDEFINES 1 - BASE-DATE BROKEN INTO Y/M/D FOR EDITED TRACE
010400* MESSAGES WRITTEN TO THE JOB LOG WHEN THE TABLE LOAD FAILS.
010500*---------------------------------------------------------------
010600 01  W03-MAX-DATE-VIEW             PIC 9(08).
010700 01  W03-MAX-DATE-BROKEN REDEFINES W03-MAX-DATE-VIEW.
010800     05  W03-MAX-YYYY              PIC 9(04).
010900     05  W03-MAX-MM                PIC 9(02).
011000     05  W03-MAX-DD                PIC 9(02).
011100*
011200*---------------------------------------------------------------
011300* REDEFINES 2 - ISIN-CD ALTERNATE VIEW, FIRST TWO BYTES ARE THE
011400* ISO COUNTRY PREFIX (E.G. "KR" FOR KOREAN ISSUES).  NOT USED
011500* FOR LOOKUP, KEPT FOR THE TRACE LOG BELOW.
011600*---------------------------------------------------------------
011700 01  W04-ISIN-VIEW                 PIC X(12).
011800 01  W04-ISIN-BROKEN REDEFINES W04-ISIN-VIEW.
011900     05  W04-COUNTRY-PFX           PIC X(02).
012000     05  W04-ISIN-REST             PIC X(10).
012100*
012200*---------------------------------------------------------------
012300* REDEFINES 3 - CLOSE-PRICE NUMERIC-EDITED VIEW FOR THE TRACE
012400* LOG LINE WRITTEN WHEN THE TABLE OVERFLOWS.
012500*---------------------------------------------------------------
012600 01  W05-PRICE-AMT                 PIC S9(13)V99.
012700 01  W05-PRICE-EDIT REDEFINES W05-PRICE-AMT.
012800     05  FILLER                    PIC X(09).
012900     05  W05-PRICE-DISPLAY         PIC 9(04)V99.
013000*
013100 01  W06-TRACE-LINE.
013200     05  FILLER                    PIC X(18) VALUE
013300         'ETFLKUP TRACE -- '.
013400     05  W06-TEXT                  PIC X(60).
013500     05  FILLER                    PIC X(01) VALUE SPACE.
013600*
013700 LINKAGE SECTION.
013800 01  LK-ISIN-CD                    PIC X(12).
013900 01  LK-ETF-INFO.
014000     05  LK-ETF-FOUND-SW           PIC X(01).
014100         88  LK-FOUND                  VALUE 'Y'.
014200         88  LK-NOT-FOUND              VALUE 'N'.
014300     05  LK-ITMS-NM                PIC X(200).
014400     05  LK-CLOSE-PRICE            PIC S9(13)V99.
014500     05  LK-VS-AMT                 PIC S9(13)V99.
014600     05  LK-FLT-RT                 PIC S9(04)V9999.
014700     05  LK-NAV-AMT                PIC S9(13)V99.
014800     05  LK-BASE-DATE              PIC 9(08).
014900*
015000 PROCEDURE DIVISION USING LK-ISIN-CD LK-ETF-INFO.
015100*
015200*---------------------------------------------------------------
015300* 000-MAIN-ENTRY  --  BUILDS THE TABLE ON THE FIRST CALL OF THE
015400* RUN UNIT, THEN ANSWERS THIS CALL'S LOOKUP REQUEST.
015500*---------------------------------------------------------------
015600 000-MAIN-ENTRY.
015700     IF  FIRST-CALL-YES
015800         PERFORM 100-BUILD-TABLE THRU 100-EXIT
015900         MOVE 'N' TO WS-FIRST-CALL
016000     END-IF
016100     PERFORM 200-SEARCH-TABLE THRU 200-EXIT
016200     GOBACK.
016300*
016400*---------------------------------------------------------------
016500* 100-BUILD-TABLE  --  TWO PASSES OVER ETF-INFO-IN.  PASS ONE
016600* FINDS THE HIGHEST ETF-BASE-DATE ON THE FEED.  PASS TWO LOADS
016700* THE TABLE WITH ONLY THAT DATE'S ROWS, ONE ENTRY PER ISIN.
016800*---------------------------------------------------------------
016900 100-BUILD-TABLE.
017000     MOVE '1' TO W02-PASS-SWITCH
017100     PERFORM 110-OPEN-AND-SCAN THRU 110-EXIT
017200     MOVE '2' TO W02-PASS-SWITCH
017300     PERFORM 110-OPEN-AND-SCAN THRU 110-EXIT
017400     MOVE WS-MAX-BASE-DATE TO W03-MAX-DATE-VIEW.
017500 100-EXIT.
017600     EXIT.
017700*
017800 110-OPEN-AND-SCAN.
017900     MOVE 'N' TO WS-ETF-EOF-SW
018000     OPEN INPUT ETF-INFO-IN
018100     IF  NOT ETF-STATUS-OK
018200         MOVE 'OPEN OF ETF-INFO-IN FAILED, RUN TERMINATED'
018300                                      TO W06-TEXT
018400         DISPLAY W06-TRACE-LINE
018500         MOVE HIGH-VALUES TO LK-ISIN-CD
018600         GOBACK
018700     END-IF
018800     PERFORM 120-READ-ETF-IN THRU 120-EXIT
018900     PERFORM 130-SCAN-ONE-ROW THRU 130-EXIT
019000         UNTIL ETF-EOF-YES
019100     CLOSE ETF-INFO-IN.
019200 110-EXIT.
019300     EXIT.
019400*
019500 120-READ-ETF-IN.
019600     READ ETF-INFO-IN
019700         AT END
019800             MOVE 'Y' TO WS-ETF-EOF-SW
019900     END-READ.
020000 120-EXIT.
020100     EXIT.
020200*
020300 130-SCAN-ONE-ROW.
020400     IF  PASS-ONE
020500         IF  ETF-BASE-DATE OF ETF-INFO-REC-IN > WS-MAX-BASE-DATE
020600             MOVE ETF-BASE-DATE OF ETF-INFO-REC-IN
020700                                      TO WS-MAX-BASE-DATE
020800         END-IF
020900     ELSE
021000         IF  ETF-BASE-DATE OF ETF-INFO-REC-IN = WS-MAX-BASE-DATE
021100             PERFORM 140-ADD-OR-REPLACE THRU 140-EXIT
021200         END-IF
021300     END-IF
021400     PERFORM 120-READ-ETF-IN THRU 120-EXIT.
021500 130-EXIT.
021600     EXIT.
021700*
021800*---------------------------------------------------------------
021900* 140-ADD-OR-REPLACE  --  A GIVEN ISIN SHOULD APPEAR ONLY ONCE
022000* FOR THE LATEST BASE-DATE, BUT THE FEED IS NOT GUARANTEED
022100* DUPLICATE-FREE, SO WE SEARCH BEFORE ADDING.  TABLE IS SMALL
022200* ENOUGH THAT A SERIAL SEARCH HERE IS NOT A PERFORMANCE RISK.
022300*---------------------------------------------------------------
022400 140-ADD-OR-REPLACE.
022500     SET ETL-IDX2 TO 1
022600     SET WS-SRCH-IDX TO 0
022700     IF  WS-TBL-COUNT > 0
022800         SEARCH ETL-ENTRY VARYING ETL-IDX2
022900             WHEN ETL-IDX2 > WS-TBL-COUNT
023000                 CONTINUE
023100             WHEN ETL-ISIN-CD (ETL-IDX2) =
023200                                 ETF-ISIN-CD OF ETF-INFO-REC-IN
023300                 SET WS-SRCH-IDX TO ETL-IDX2
023400         END-SEARCH
023500     END-IF.
023600     IF  WS-SRCH-IDX > 0
023700         SET ETL-IDX TO WS-SRCH-IDX
023800         PERFORM 150-MOVE-ROW-TO-TABLE THRU 150-EXIT
023900     ELSE
024000         IF  WS-TBL-COUNT < WS-TBL-MAX
024100             ADD 1 TO WS-TBL-COUNT
024200             SET ETL-IDX TO WS-TBL-COUNT
024300             PERFORM 150-MOVE-ROW-TO-TABLE THRU 150-EXIT
024400         ELSE
024500             MOVE ETF-ISIN-CD OF ETF-INFO-REC-IN TO W04-ISIN-VIEW
024600             MOVE 'LOOKUP TABLE FULL, ROW DROPPED - ' TO W06-TEXT
024700             DISPLAY W06-TRACE-LINE
024800             DISPLAY W04-ISIN-VIEW
024900         END-IF
025000     END-IF.
025100 140-EXIT.
025200     EXIT.
025300*
025400 150-MOVE-ROW-TO-TABLE.
025500     MOVE ETF-ISIN-CD OF ETF-INFO-REC-IN   TO ETL-ISIN-CD (ETL-IDX)
025600     MOVE ETF-ITMS-NM OF ETF-INFO-REC-IN   TO ETL-ITMS-NM (ETL-IDX)
025700     MOVE ETF-CLOSE-PRICE OF ETF-INFO-REC-IN
025800                                            TO ETL-CLOSE-PRICE (ETL-IDX)
025900     MOVE ETF-VS-AMT OF ETF-INFO-REC-IN    TO ETL-VS-AMT (ETL-IDX)
026000     MOVE ETF-FLT-RT OF ETF-INFO-REC-IN    TO ETL-FLT-RT (ETL-IDX)
026100     MOVE ETF-NAV-AMT OF ETF-INFO-REC-IN   TO ETL-NAV-AMT (ETL-IDX)
026200     MOVE ETF-BASE-DATE OF ETF-INFO-REC-IN TO ETL-BASE-DATE (ETL-IDX).
026300 150-EXIT.
026400     EXIT.
026500*
026600*---------------------------------------------------------------
026700* 200-SEARCH-TABLE  --  SERIAL SEARCH OF THE LOADED TABLE BY THE
026800* CALLER'S REQUESTED ISIN.  TABLE TOPS OUT AT 2000 ENTRIES SO A
026900* SERIAL SEARCH IS NOT A PERFORMANCE CONCERN FOR A BATCH RUN.
027000*---------------------------------------------------------------
027100 200-SEARCH-TABLE.
027200     SET ETL-IDX TO 1
027300     MOVE 'N' TO LK-ETF-FOUND-SW
027400     IF  WS-TBL-COUNT > 0
027500         SEARCH ETL-ENTRY VARYING ETL-IDX
027600             AT END
027700                 MOVE 'N' TO LK-ETF-FOUND-SW
027800             WHEN ETL-IDX > WS-TBL-COUNT
027900                 MOVE 'N' TO LK-ETF-FOUND-SW
028000             WHEN ETL-ISIN-CD (ETL-IDX) = LK-ISIN-CD
028100                 MOVE 'Y'                    TO LK-ETF-FOUND-SW
028200                 MOVE ETL-ITMS-NM (ETL-IDX)  TO LK-ITMS-NM
028300                 MOVE ETL-CLOSE-PRICE (ETL-IDX) TO LK-CLOSE-PRICE
028400                 MOVE ETL-VS-AMT (ETL-IDX)   TO LK-VS-AMT
028500                 MOVE ETL-FLT-RT (ETL-IDX)   TO LK-FLT-RT
028600                 MOVE ETL-NAV-AMT (ETL-IDX)  TO LK-NAV-AMT
028700                 MOVE ETL-BASE-DATE (ETL-IDX) TO LK-BASE-DATE
028800         END-SEARCH
028900     END-IF.
029000 200-EXIT.
029100     EXIT.
