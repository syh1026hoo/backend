000100*****************************************************************
000200* ALRTREC  --  ALERT HISTORY RECORD
000300*----------------------------------------------------------------
000400* ONE ROW PER FIRED ALERT.  KEY IS AL-ALERT-ID.  WRITTEN BY
000500* PMONSR, MAINTAINED (READ/UNREAD/DISMISS) BY STMAINT, PURGED BY
000600* CLNSR.
000700*
000800* 1993-04-02 RPB  NEW COPYBOOK FOR ETF WATCHLIST PROJECT REQ 4415
000900* 1995-09-30 DLW  ADDED BASE-PRICE AND CHANGE-AMOUNT REQ 4502
001000* 2002-11-09 KMS  Y2K REMEDIATION - AL-TRIGGERED-TS AND
001100*                 AL-READ-TS CONFIRMED 4-DIGIT YEAR REQ 4890
001200* 2005-11-02 KMS  ADDED READ-TS FOR RETENTION SWEEP REQ 4801
001300*****************************************************************
001400     05  AL-ALERT-ID                  PIC 9(09).
001500     05  AL-CONDITION-ID              PIC 9(09).
001600     05  AL-WATCHLIST-ID              PIC 9(09).
001700     05  AL-USER-ID                   PIC 9(09).
001800     05  AL-ISIN-CD                   PIC X(12).
001900     05  AL-ETF-NAME                  PIC X(200).
002000     05  AL-ALERT-TYPE                PIC X(20).
002100     05  AL-TITLE                     PIC X(200).
002200     05  AL-MESSAGE                   PIC X(1000).
002300     05  AL-TRIGGER-PRICE             PIC S9(13)V99.
002400     05  AL-BASE-PRICE                PIC S9(13)V99.
002500     05  AL-CHANGE-PERCENTAGE         PIC S9(06)V9999.
002600     05  AL-CHANGE-AMOUNT             PIC S9(13)V99.
002700     05  AL-TRIGGERED-TS              PIC 9(14).
002800     05  AL-READ-FLAG                 PIC X(01).
002900         88  AL-READ                      VALUE 'Y'.
003000         88  AL-UNREAD                    VALUE 'N'.
003100     05  AL-READ-TS                   PIC 9(14).
003200     05  AL-ALERT-STATUS              PIC X(10).
003300         88  AL-STATUS-ACTIVE             VALUE 'ACTIVE'.
003400         88  AL-STATUS-DISMISSED          VALUE 'DISMISSED'.
003500         88  AL-STATUS-EXPIRED            VALUE 'EXPIRED'.
003600     05  AL-PRIORITY                  PIC X(06).
003700         88  AL-PRIORITY-LOW              VALUE 'LOW'.
003800         88  AL-PRIORITY-NORMAL           VALUE 'NORMAL'.
003900         88  AL-PRIORITY-HIGH             VALUE 'HIGH'.
004000         88  AL-PRIORITY-URGENT           VALUE 'URGENT'.
004100     05  FILLER                       PIC X(15).
