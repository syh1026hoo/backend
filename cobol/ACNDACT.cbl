000100*****************************************************************
000200* ACNDACT  --  ALERT CONDITION ADD/EDIT INTAKE DRIVER
000300*----------------------------------------------------------------
000400* READS THE NEW/EDITED ALERT-CONDITION REQUESTS QUEUED BY THE
000500* INQUIRY/DISPLAY SIDE OF THE SYSTEM (NOT PART OF THIS BATCH
000600* SUITE), CALLS ACVALID TO EDIT EACH ONE, THEN MERGES THE ROWS
000700* THAT PASS EDIT INTO THE ALERT-CONDITION MASTER - AN EXISTING
000800* CONDITION-ID ON THE INTAKE ROW PATCHES THE MATCHING MASTER ROW
000900* IN PLACE AS THE MASTER IS COPIED FORWARD, A ZERO CONDITION-ID
001000* (OR ONE THAT MATCHES NO MASTER ROW) IS APPENDED AS A NEW
001100* CONDITION WITH THE NEXT AVAILABLE CONDITION-ID.  MASTER IS
001200* SEQUENTIAL ONLY SO THE INTAKE ROWS ARE HELD IN AN IN-STORAGE
001300* TABLE WHILE THE MASTER IS SWEPT, THE SAME TECHNIQUE STMAINT
001400* USES FOR ITS MAINTENANCE-ACTION TABLE.
001500*
001600* CALLING SEQUENCE -  NONE, STAND-ALONE BATCH STEP.
001700*
001800*---------------------------------------------------------------
001900* 1993-07-25 RPB  NEW PROGRAM FOR ETF WATCHLIST PROJECT REQ 4443
002000* 1993-07-25 RPB  ADAPTED FROM CSIMPCL CLIENT-DRIVER SHELL, TPCALL
002100*                 TO CSIMPSRV REPLACED BY A PLAIN CALL TO ACVALID,
002200*                 COMMAND-LINE INPUT REPLACED BY THE SEQUENTIAL
002300*                 COND-INTAKE-IN EXTRACT
002400* 1995-09-30 DLW  INTAKE TABLE RAISED FROM 2000 TO 5000 ENTRIES TO
002500*                 MATCH THE OTHER WATCHLIST TABLES REQ 4502
002600* 2002-11-09 KMS  Y2K REMEDIATION - CENTURY WINDOWING ADDED TO THE
002700*                 RUN-CLOCK TIMESTAMP BUILD BELOW REQ 4890
002800* 2005-11-02 KMS  NEW CONDITIONS NOW STAMPED WITH AC-UPDATED-TS ON
002900*                 INTAKE TO SUPPORT THE CLNSR RETENTION SWEEP
003000*                 REQ 4801
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    ACNDACT.
003400 AUTHOR.        R. P. BRENNAN.
003500 INSTALLATION.  MERIDIAN SECURITIES DATA SERVICES.
003600 DATE-WRITTEN.  07/25/1993.
003700 DATE-COMPILED.
003800 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-4381.
004300 OBJECT-COMPUTER.   IBM-4381.
004400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT COND-INTAKE-IN     ASSIGN TO ACNTKIN
004900                          FILE STATUS IS WS-TKIN-STATUS.
005000     SELECT ALERT-CONDITION-IN ASSIGN TO ACNDIN
005100                          FILE STATUS IS WS-ACIN-STATUS.
005200     SELECT ALERT-CONDITION-OUT ASSIGN TO ACNDOUT
005300                          FILE STATUS IS WS-ACOUT-STATUS.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  COND-INTAKE-IN
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD.
006000 01  COND-INTAKE-REC.
006100     COPY ACNDREC.
006200*
006300 FD  ALERT-CONDITION-IN
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600 01  COND-REC-IN.
006700     COPY ACNDREC.
006800*
006900 FD  ALERT-CONDITION-OUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200 01  COND-REC-OUT.
007300     COPY ACNDREC.
007400*
007500 WORKING-STORAGE SECTION.
007600*---------------------------------------------------------------
007700* 00W-SWITCHES  --  FILE STATUS AND EOF/VALID-RESULT SWITCHES.
007800*---------------------------------------------------------------
007900 01  W00-SWITCHES.
008000     05  WS-TKIN-STATUS           PIC X(02)  VALUE '00'.
008100         88  TKIN-STATUS-OK                   VALUE '00'.
008200     05  WS-ACIN-STATUS           PIC X(02)  VALUE '00'.
008300         88  ACIN-STATUS-OK                   VALUE '00'.
008400     05  WS-ACOUT-STATUS          PIC X(02)  VALUE '00'.
008500         88  ACOUT-STATUS-OK                  VALUE '00'.
008600     05  WS-TKIN-EOF-SW           PIC X(01)  VALUE 'N'.
008700         88  TKIN-EOF-YES                     VALUE 'Y'.
008800     05  WS-ACIN-EOF-SW           PIC X(01)  VALUE 'N'.
008900         88  ACIN-EOF-YES                     VALUE 'Y'.
009000     05  WS-EDIT-RESULT-SW        PIC X(01)  VALUE 'N'.
009100         88  EDIT-RESULT-VALID                VALUE 'Y'.
009200*
009300 01  W01-WORK-COUNTERS.
009400     05  WS-INTAKE-CNT            PIC 9(07)  COMP  VALUE 0.
009500     05  WS-INTAKE-IDX            PIC 9(07)  COMP  VALUE 0.
009600     05  WS-REJECTED-CNT          PIC 9(07)  COMP  VALUE 0.
009700     05  WS-EDITS-APPLIED-CNT     PIC 9(07)  COMP  VALUE 0.
009800     05  WS-NEW-APPENDED-CNT      PIC 9(07)  COMP  VALUE 0.
009900     05  WS-MAX-INTAKE            PIC 9(07)  COMP  VALUE 5000.
010000     05  WS-MAX-CONDITION-ID      PIC 9(09)  COMP  VALUE 0.
010100     05  WS-SRCH-IDX              PIC 9(07)  COMP  VALUE 0.
010200*
010300*---------------------------------------------------------------
010400* 02W-INTAKE-TABLE  --  ONE ENTRY PER INTAKE ROW THAT PASSED
010500* ACVALID EDIT.  HELD IN STORAGE WHILE THE MASTER IS SWEPT SO A
010600* NEW-CONDITION-ID CAN BE ASSIGNED ONCE THE HIGHEST EXISTING
010700* MASTER CONDITION-ID IS KNOWN.
010800*---------------------------------------------------------------
010900 01  W02-INTAKE-TABLE.
011000     05  W02-INTAKE-ENTRY OCCURS 5000 TIMES
011100                           INDEXED BY W02-IDX.
011200         10  T-CONDITION-ID       PIC 9(09).
011300         10  T-WATCHLIST-ID       PIC 9(09).
011400         10  T-USER-ID            PIC 9(09).
011500         10  T-CONDITION-TYPE     PIC X(20).
011600         10  T-THRESHOLD-VALUE    PIC S9(06)V9999.
011700         10  T-BASE-PRICE         PIC S9(13)V99.
011800         10  T-APPLIED-SW         PIC X(01).
011900             88  T-APPLIED                    VALUE 'Y'.
012000             88  T-NOT-APPLIED                VALUE 'N'.
012100*
012200 01  W03-SYS-DATE-RAW             PIC 9(06).
012300 01  W03-SYS-TIME-RAW             PIC 9(08).
012400*
012500*---------------------------------------------------------------
012600* REDEFINES 1 - RUN-CLOCK TIMESTAMP BROKEN INTO ITS Y/M/D/H/M/S
012700* PARTS SO THE CENTURY-WINDOWED YEAR CAN BE SPLICED IN.
012800*---------------------------------------------------------------
012900 01  W04-NOW-TS                   PIC 9(14).
013000 01  W04-NOW-TS-BROKEN REDEFINES W04-NOW-TS.
013100     05  W04-NOW-YYYY             PIC 9(04).
013200     05  W04-NOW-MM               PIC 9(02).
013300     05  W04-NOW-DD               PIC 9(02).
013400     05  W04-NOW-HH               PIC 9(02).
013500     05  W04-NOW-MN               PIC 9(02).
013600     05  W04-NOW-SS               PIC 9(02).
013700*
013800 01  W05-CENTURY-YY               PIC 9(02).
013900*
014000*---------------------------------------------------------------
014100* REDEFINES 2 - CONDITION-ID ALTERNATE VIEW FOR THE ASSIGN-NEXT
014200* -ID LOGIC, SPLITS THE ID INTO A 3-DIGIT SLICE PREFIX AND A
014300* 6-DIGIT RUNNING SEQUENCE THE WAY THE OTHER WATCHLIST PROGRAMS
014400* TRACE AN ID ON THE OPERATOR LOG.
014500*---------------------------------------------------------------
014600 01  W06-COND-ID-VIEW             PIC 9(09).
014700 01  W06-COND-ID-BROKEN REDEFINES W06-COND-ID-VIEW.
014800     05  W06-COND-ID-SLICE        PIC 9(03).
014900     05  W06-COND-ID-SEQ          PIC 9(06).
015000*
015100*---------------------------------------------------------------
015200* REDEFINES 3 - THRESHOLD VALUE NUMERIC-EDITED VIEW FOR THE
015300* REJECT-TRACE LINE WRITTEN WHEN ACVALID FAILS AN INTAKE ROW.
015400*---------------------------------------------------------------
015500 01  W07-THRESHOLD-AMT            PIC S9(06)V9999.
015600 01  W07-THRESHOLD-EDIT REDEFINES W07-THRESHOLD-AMT.
015700     05  FILLER                   PIC X(01).
015800     05  W07-THRESHOLD-DISPLAY    PIC S9(05)V9999.
015900*
016000 01  W08-TRACE-LINE.
016100     05  FILLER                   PIC X(18) VALUE
016200         'ACNDACT TRACE -- '.
016300     05  W08-TEXT                 PIC X(60).
016400     05  FILLER                   PIC X(01) VALUE SPACE.
016500*
016600 PROCEDURE DIVISION.
016700*
016800*---------------------------------------------------------------
016900* 000-MAIN-ENTRY  --  LOADS AND EDITS THE INTAKE EXTRACT, COPIES
017000* THE MASTER FORWARD PATCHING IN PLACE, THEN APPENDS ANY INTAKE
017100* ROWS THAT WERE NOT MATCHED TO AN EXISTING MASTER ROW.
017200*---------------------------------------------------------------
017300 000-MAIN-ENTRY.
017400     PERFORM 050-INITIALIZE THRU 050-EXIT
017500     PERFORM 100-LOAD-INTAKE-TBL THRU 100-EXIT
017600     PERFORM 200-COPY-AND-PATCH-MASTER THRU 200-EXIT
017700     PERFORM 300-APPEND-NEW-CONDITIONS THRU 300-EXIT
017800     PERFORM 900-WRITE-SUMMARY THRU 900-EXIT
017900     STOP RUN.
018000*
018100*---------------------------------------------------------------
018200* 050-INITIALIZE  --  BUILDS THE RUN-CLOCK TIMESTAMP USED TO
018300* STAMP AC-UPDATED-TS ON EVERY ROW THIS PROGRAM TOUCHES.
018400*---------------------------------------------------------------
018500 050-INITIALIZE.
018600     ACCEPT W03-SYS-DATE-RAW FROM DATE
018700     ACCEPT W03-SYS-TIME-RAW FROM TIME
018800     MOVE W03-SYS-DATE-RAW (1:2) TO W05-CENTURY-YY
018900     IF  W05-CENTURY-YY < 50
019000         MOVE 20 TO W04-NOW-YYYY (1:2)
019100     ELSE
019200         MOVE 19 TO W04-NOW-YYYY (1:2)
019300     END-IF
019400     MOVE W05-CENTURY-YY       TO W04-NOW-YYYY (3:2)
019500     MOVE W03-SYS-DATE-RAW (3:2) TO W04-NOW-MM
019600     MOVE W03-SYS-DATE-RAW (5:2) TO W04-NOW-DD
019700     MOVE W03-SYS-TIME-RAW (1:2) TO W04-NOW-HH
019800     MOVE W03-SYS-TIME-RAW (3:2) TO W04-NOW-MN
019900     MOVE W03-SYS-TIME-RAW (5:2) TO W04-NOW-SS.
020000 050-EXIT.
020100     EXIT.
020200*
020300*---------------------------------------------------------------
020400* 100-LOAD-INTAKE-TBL  --  READS EVERY INTAKE ROW, CALLS ACVALID
020500* TO EDIT IT, AND STORES ONLY THE ROWS THAT PASS.  A ROW THAT
020600* FAILS EDIT IS COUNTED AND TRACED BUT NEVER TOUCHES THE MASTER.
020700*---------------------------------------------------------------
020800 100-LOAD-INTAKE-TBL.
020900     OPEN INPUT COND-INTAKE-IN
021000     IF  NOT TKIN-STATUS-OK
021100         MOVE 'OPEN OF COND-INTAKE-IN FAILED, RUN TERMINATED'
021200                                      TO W08-TEXT
021300         DISPLAY W08-TRACE-LINE
021400         GO TO 100-EXIT
021500     END-IF
021600     PERFORM 110-READ-INTAKE THRU 110-EXIT
021700     PERFORM 120-STORE-ONE-INTAKE THRU 120-EXIT
021800         UNTIL TKIN-EOF-YES
021900     CLOSE COND-INTAKE-IN.
022000 100-EXIT.
022100     EXIT.
022200*
022300 110-READ-INTAKE.
022400     READ COND-INTAKE-IN
022500         AT END
022600             MOVE 'Y' TO WS-TKIN-EOF-SW
022700     END-READ.
022800 110-EXIT.
022900     EXIT.
023000*
023100 120-STORE-ONE-INTAKE.
023200     ADD 1 TO WS-INTAKE-CNT
023300     CALL 'ACVALID' USING AC-CONDITION-TYPE OF COND-INTAKE-REC
023400                           AC-THRESHOLD-VALUE OF COND-INTAKE-REC
023500                           WS-EDIT-RESULT-SW
023600     IF  EDIT-RESULT-VALID
023700         IF  WS-INTAKE-IDX < WS-MAX-INTAKE
023800             ADD 1 TO WS-INTAKE-IDX
023900             SET W02-IDX TO WS-INTAKE-IDX
024000             MOVE AC-CONDITION-ID OF COND-INTAKE-REC
024100                                TO T-CONDITION-ID (W02-IDX)
024200             MOVE AC-WATCHLIST-ID OF COND-INTAKE-REC
024300                                TO T-WATCHLIST-ID (W02-IDX)
024400             MOVE AC-USER-ID OF COND-INTAKE-REC
024500                                TO T-USER-ID (W02-IDX)
024600             MOVE AC-CONDITION-TYPE OF COND-INTAKE-REC
024700                                TO T-CONDITION-TYPE (W02-IDX)
024800             MOVE AC-THRESHOLD-VALUE OF COND-INTAKE-REC
024900                                TO T-THRESHOLD-VALUE (W02-IDX)
025000             MOVE AC-BASE-PRICE OF COND-INTAKE-REC
025100                                TO T-BASE-PRICE (W02-IDX)
025200             MOVE 'N' TO T-APPLIED-SW (W02-IDX)
025300         ELSE
025400             MOVE 'INTAKE TABLE FULL, ROW DROPPED' TO W08-TEXT
025500             DISPLAY W08-TRACE-LINE
025600             ADD 1 TO WS-REJECTED-CNT
025700         END-IF
025800     ELSE
025900         MOVE AC-THRESHOLD-VALUE OF COND-INTAKE-REC
026000                                      TO W07-THRESHOLD-AMT
026100         MOVE 'REJECTED BY ACVALID - ' TO W08-TEXT
026200         DISPLAY W08-TRACE-LINE
026300         DISPLAY AC-CONDITION-TYPE OF COND-INTAKE-REC
026400         DISPLAY W07-THRESHOLD-DISPLAY
026500         ADD 1 TO WS-REJECTED-CNT
026600     END-IF
026700     PERFORM 110-READ-INTAKE THRU 110-EXIT.
026800 120-EXIT.
026900     EXIT.
027000*
027100*---------------------------------------------------------------
027200* 200-COPY-AND-PATCH-MASTER  --  COPIES ALERT-CONDITION-IN TO
027300* ALERT-CONDITION-OUT, PATCHING ANY ROW WHOSE CONDITION-ID
027400* MATCHES AN ACCEPTED INTAKE ROW WITH THE INTAKE ROW'S VALUES.
027500* ALSO TRACKS THE HIGHEST CONDITION-ID ON THE MASTER SO 300 CAN
027600* ASSIGN THE NEXT ONES.
027700*---------------------------------------------------------------
027800 200-COPY-AND-PATCH-MASTER.
027900     OPEN INPUT  ALERT-CONDITION-IN
028000     OPEN OUTPUT ALERT-CONDITION-OUT
028100     IF  NOT ACIN-STATUS-OK OR NOT ACOUT-STATUS-OK
028200         MOVE 'OPEN OF ALERT-CONDITION FILES FAILED' TO W08-TEXT
028300         DISPLAY W08-TRACE-LINE
028400         GO TO 200-EXIT
028500     END-IF
028600     PERFORM 210-READ-MASTER-IN THRU 210-EXIT
028700     PERFORM 220-EVAL-ONE-MASTER THRU 220-EXIT
028800         UNTIL ACIN-EOF-YES
028900     CLOSE ALERT-CONDITION-IN
029000     CLOSE ALERT-CONDITION-OUT.
029100 200-EXIT.
029200     EXIT.
029300*
029400 210-READ-MASTER-IN.
029500     READ ALERT-CONDITION-IN
029600         AT END
029700             MOVE 'Y' TO WS-ACIN-EOF-SW
029800     END-READ.
029900 210-EXIT.
030000     EXIT.
030100*
030200 220-EVAL-ONE-MASTER.
030300     IF  AC-CONDITION-ID OF COND-REC-IN > WS-MAX-CONDITION-ID
030400         MOVE AC-CONDITION-ID OF COND-REC-IN
030500                                  TO WS-MAX-CONDITION-ID
030600     END-IF
030700     SET WS-SRCH-IDX TO 0
030800     IF  WS-INTAKE-IDX > 0
030900         SET W02-IDX TO 1
031000         SEARCH W02-INTAKE-ENTRY VARYING W02-IDX
031100             WHEN W02-IDX > WS-INTAKE-IDX
031200                 CONTINUE
031300             WHEN T-NOT-APPLIED (W02-IDX)
031400             AND  T-CONDITION-ID (W02-IDX) > 0
031500             AND  T-CONDITION-ID (W02-IDX) =
031600                                 AC-CONDITION-ID OF COND-REC-IN
031700                 SET WS-SRCH-IDX TO W02-IDX
031800         END-SEARCH
031900     END-IF
032000     MOVE COND-REC-IN TO COND-REC-OUT
032100     IF  WS-SRCH-IDX > 0
032200         SET W02-IDX TO WS-SRCH-IDX
032300         MOVE T-CONDITION-TYPE (W02-IDX)
032400                             TO AC-CONDITION-TYPE OF COND-REC-OUT
032500         MOVE T-THRESHOLD-VALUE (W02-IDX)
032600                            TO AC-THRESHOLD-VALUE OF COND-REC-OUT
032700         MOVE T-BASE-PRICE (W02-IDX)
032800                               TO AC-BASE-PRICE OF COND-REC-OUT
032900         MOVE W04-NOW-TS     TO AC-UPDATED-TS OF COND-REC-OUT
033000         MOVE 'Y' TO T-APPLIED-SW (W02-IDX)
033100         ADD 1 TO WS-EDITS-APPLIED-CNT
033200     END-IF
033300     WRITE COND-REC-OUT
033400     PERFORM 210-READ-MASTER-IN THRU 210-EXIT.
033500 220-EXIT.
033600     EXIT.
033700*
033800*---------------------------------------------------------------
033900* 300-APPEND-NEW-CONDITIONS  --  RE-OPENS ALERT-CONDITION-OUT IN
034000* EXTEND MODE AND WRITES ONE ROW FOR EVERY ACCEPTED INTAKE ENTRY
034100* THAT WAS NEVER APPLIED TO AN EXISTING MASTER ROW ABOVE - A
034200* BRAND-NEW CONDITION, OR AN "EDIT" WHOSE TARGET-ID NO LONGER
034300* EXISTS ON THE MASTER.  THE NEXT CONDITION-ID IS ASSIGNED OFF
034400* THE HIGH-WATER MARK FOUND WHILE THE MASTER WAS COPIED.
034500*---------------------------------------------------------------
034600 300-APPEND-NEW-CONDITIONS.
034700     IF  WS-INTAKE-IDX = 0
034800         GO TO 300-EXIT
034900     END-IF
035000     OPEN EXTEND ALERT-CONDITION-OUT
035100     PERFORM 310-APPEND-ONE-ENTRY THRU 310-EXIT
035200         VARYING W02-IDX FROM 1 BY 1
035300         UNTIL W02-IDX > WS-INTAKE-IDX
035400     CLOSE ALERT-CONDITION-OUT.
035500 300-EXIT.
035600     EXIT.
035700*
035800 310-APPEND-ONE-ENTRY.
035900     IF  T-NOT-APPLIED (W02-IDX)
036000         ADD 1 TO WS-MAX-CONDITION-ID
036100         MOVE WS-MAX-CONDITION-ID   TO W06-COND-ID-VIEW
036200         MOVE W06-COND-ID-VIEW      TO AC-CONDITION-ID OF
036300                                                   COND-REC-OUT
036400         MOVE T-WATCHLIST-ID (W02-IDX)
036500                           TO AC-WATCHLIST-ID OF COND-REC-OUT
036600         MOVE T-USER-ID (W02-IDX)
036700                           TO AC-USER-ID OF COND-REC-OUT
036800         MOVE T-CONDITION-TYPE (W02-IDX)
036900                           TO AC-CONDITION-TYPE OF COND-REC-OUT
037000         MOVE T-THRESHOLD-VALUE (W02-IDX)
037100                           TO AC-THRESHOLD-VALUE OF COND-REC-OUT
037200         MOVE T-BASE-PRICE (W02-IDX)
037300                           TO AC-BASE-PRICE OF COND-REC-OUT
037400         MOVE 'Y' TO AC-ACTIVE-FLAG OF COND-REC-OUT
037500         MOVE ZEROS TO AC-LAST-TRIGGERED-TS OF COND-REC-OUT
037600         MOVE W04-NOW-TS TO AC-UPDATED-TS OF COND-REC-OUT
037700         WRITE COND-REC-OUT
037800         ADD 1 TO WS-NEW-APPENDED-CNT
037900     END-IF.
038000 310-EXIT.
038100     EXIT.
038200*
038300*---------------------------------------------------------------
038400* 900-WRITE-SUMMARY  --  OPERATOR TRACE OF THE RUN TOTALS. NO
038500* SEPARATE CONTROL-TOTAL REPORT FILE IS DEFINED FOR THIS STEP.
038600*---------------------------------------------------------------
038700 900-WRITE-SUMMARY.
038800     DISPLAY 'ACNDACT - INTAKE ROWS READ    - ' WS-INTAKE-CNT
038900     DISPLAY 'ACNDACT - ROWS REJECTED        - ' WS-REJECTED-CNT
039000     DISPLAY 'ACNDACT - EXISTING EDITS APPLIED - '
039100                                      WS-EDITS-APPLIED-CNT
039200     DISPLAY 'ACNDACT - NEW CONDITIONS APPENDED - '
039300                                      WS-NEW-APPENDED-CNT.
039400 900-EXIT.
039500     EXIT.
