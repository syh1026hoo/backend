000100*****************************************************************
000200* CLNREC  --  RETENTION CLEANUP CONTROL-TOTAL RECORD
000300*----------------------------------------------------------------
000400* ONE ROW PER RUN OF CLNSR, CARRYING THE THREE PURGE CONTROL
000500* TOTALS FOR THE OPERATIONS LOG.
000600*
000700* 1993-06-04 RPB  NEW COPYBOOK FOR ETF WATCHLIST PROJECT REQ 4440
000800* 2002-10-27 KMS  Y2K REMEDIATION - CR-RUN-DATE CONFIRMED
000900*                 4-DIGIT YEAR, NO WINDOWING REQUIRED REQ 4890
001000*****************************************************************
001100     05  CR-RUN-DATE                  PIC 9(08).
001200     05  CR-RUN-TIME                  PIC 9(06).
001300     05  CR-READ-ALERTS-DELETED       PIC 9(07).
001400     05  CR-EXPIRED-ALERTS-DELETED    PIC 9(07).
001500     05  CR-INACTIVE-CONDS-DELETED    PIC 9(07).
001600     05  FILLER                       PIC X(20).
